000100******************************************************************
000200*    COPY MEMBER CPVALDET                                        *
000300*    LAYOUT OF THE FAILURE-DETAIL RECORD WRITTEN BY THE EDIT/    *
000400*    VALIDATION RULE ENGINE.  ONE RECORD PER (RULE, RECORD)      *
000500*    PAIR THAT FAILS.                                            *
000600*    FIXED LENGTH = 102 BYTES (3+12+12+5+30+40).                 *
000700******************************************************************
000800 01  WS-REG-DETAIL.
000900*        1-BASED RULE SEQUENCE NUMBER (ORDER IN THE RULE FILE)
001000     05  DET-RULE-NO             PIC 9(03).
001100*        TARGET COLUMN NAME
001200     05  DET-COLUMN              PIC X(12).
001300*        RULE TYPE CODE
001400     05  DET-RULE-TYPE           PIC X(12).
001500*        1-BASED DATA RECORD NUMBER
001600     05  DET-ROW                 PIC 9(05).
001700*        OFFENDING VALUE, TRUNCATED TO 30 BYTES
001800     05  DET-VALUE               PIC X(30).
001900*        FAILURE REASON TEXT
002000     05  DET-REASON              PIC X(40).
