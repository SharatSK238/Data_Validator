000100******************************************************************
000200*    COPY MEMBER CPVALRUL                                        *
000300*    LAYOUT OF THE RULE-FILE RECORD FOR THE EDIT/VALIDATION      *
000400*    RULE ENGINE.  ONE RULE PER LINE OF THE RULE FILE, READ IN   *
000500*    FILE ORDER AND EXECUTED IN THAT SAME ORDER.                 *
000600*    FIXED LENGTH = 84 BYTES (12+12+20+20+20), NO RESERVED BYTES.*
000700******************************************************************
000800 01  WS-REG-RULE.
000900*        TARGET COLUMN NAME - ID, NAME, AGE, EMAIL, BALANCE,
001000*        ACTIVE
001100     05  RUL-COLUMN              PIC X(12).
001200*        RULE TYPE CODE - RANGE, NULLCHECK, PATTERN, TYPE
001300     05  RUL-TYPE                PIC X(12).
001400*        PARAMETER 1 - MEANING DEPENDS ON RUL-TYPE
001500     05  RUL-PARM1               PIC X(20).
001600*        PARAMETER 2 - MEANING DEPENDS ON RUL-TYPE
001700     05  RUL-PARM2               PIC X(20).
001800*        PARAMETER 3 - MEANING DEPENDS ON RUL-TYPE
001900     05  RUL-PARM3               PIC X(20).
