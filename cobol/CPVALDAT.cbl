000100******************************************************************
000200*    COPY MEMBER CPVALDAT                                        *
000300*    LAYOUT OF THE INPUT DATA RECORD FOR THE EDIT/VALIDATION     *
000400*    RULE ENGINE.  ONE RECORD PER LINE OF THE DATA FILE.         *
000500*    FIXED LENGTH = 78 BYTES, NO RESERVED BYTES - EVERY BYTE OF  *
000600*    THE RECORD IS OWNED BY A NAMED FIELD.  A FIELD THAT IS ALL  *
000700*    SPACES IS TREATED AS A NULL VALUE BY THE VALIDATORS.        *
000800******************************************************************
000900 01  WS-REG-DATA.
001000*        RECORD IDENTIFIER - MAY BE BLANK
001100     05  DAT-ID                  PIC X(06).
001200*        PERSON OR ENTITY NAME - BLANK = NULL
001300     05  DAT-NAME                PIC X(20).
001400*        AGE AS TEXT, 0-999 - MAY BE BLANK OR NON-NUMERIC
001500     05  DAT-AGE                 PIC X(05).
001600*        E-MAIL ADDRESS TEXT - CHECKED BY THE PATTERN RULE
001700     05  DAT-EMAIL               PIC X(30).
001800*        SIGNED DECIMAL AMOUNT AS TEXT, E.G. -1234.56
001900     05  DAT-BALANCE             PIC X(12).
002000*        BOOLEAN TEXT - TRUE/FALSE/1/0, ANY CASE
002100     05  DAT-ACTIVE              PIC X(05).
