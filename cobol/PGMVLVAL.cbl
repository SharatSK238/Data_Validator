000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVLVAL.
000300 AUTHOR. J HARGROVE.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 06/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800******************************************************************
000900*    PGMVLVAL - EDIT/VALIDATION RULE EXECUTOR                    *
001000*    =================================                          *
001100*                                                                *
001200*    CALLED ONCE PER (RULE, DATA RECORD) PAIR BY PGMVLCAF.       *
001300*    RECEIVES THE RULE TYPE CODE AND ITS THREE PARAMETERS, THE   *
001400*    COLUMN VALUE BEING TESTED AND A NULL-VALUE INDICATOR, AND   *
001500*    RETURNS A PASS/FAIL FLAG PLUS A FAILURE REASON TEXT.        *
001600*                                                                *
001700*    THE EVALUATE IN MAIN-PROGRAM-I IS THE RULE REGISTRY - IT    *
001800*    DISPATCHES ON THE RULE TYPE CODE TO THE MATCHING EXECUTOR   *
001900*    PARAGRAPH.  A TYPE CODE THAT IS NOT ONE OF THE FOUR BELOW   *
002000*    CANNOT REACH THIS PROGRAM - PGMVLCAF REJECTS UNKNOWN RULE   *
002100*    TYPES WHEN THE RULE FILE IS LOADED - BUT THE OTHER BRANCH   *
002200*    IS KEPT AS A SAFETY NET.                                    *
002300*                                                                *
002400*    VALIDATORS IMPLEMENTED -                                    *
002500*      RANGE      NUMERIC BOUNDS CHECK                          *
002600*      NULLCHECK  MISSING VALUE CHECK, WITH OPTIONAL TOLERANCE   *
002700*      PATTERN    CLOSED SET OF STRING SHAPE CHECKS              *
002800*      TYPE       LEXICAL TYPE CHECK (INT/DEC/DATE/BOOL/STR)     *
002900*                                                                *
003000*    CHANGE LOG                                                  *
003100*    ----------                                                  *
003200*    06/02/87  JHH  0000  INITIAL VERSION - RANGE, NULLCHECK.    *
003300*    11/14/88  JHH  0041  ADDED PATTERN EXECUTOR, CODES ALPHA,   *
003400*                         ALPHA-LC, DIGITS.                      *
003500*    02/09/90  RTM  0077  ADDED TYPE EXECUTOR - INT/DEC/STR.     *
003600*    08/22/91  RTM  0102  ADDED PATTERN CODE EMAIL.              *
003700*    04/03/94  CAS  0139  ADDED TYPE CODE DATE WITH CALENDAR     *
003800*                         AND LEAP-YEAR EDITS (1452-CHECK-LEAP). *
003900*    07/18/94  CAS  0141  ADDED TYPE CODE BOOL.                  *
004000*    12/04/98  DLK  Y2K1  YEAR 2000 REVIEW - DATE CHECK ALREADY  *
004100*                         USES 4-DIGIT YEARS, NO CHANGE MADE.    *
004200*    01/22/99  DLK  Y2K2  CONFIRMED CENTURY RULE IN 1452 IS      *
004300*                         CORRECT (DIV BY 100 NOT LEAP UNLESS    *
004400*                         ALSO DIV BY 400).                      *
004500*    09/30/02  BTW  0203  NULLCHECK NOW RECEIVES THE PRE-COMPUTED*
004600*                         NULL PERCENTAGE FROM THE PIPELINE AND  *
004700*                         BUILDS THE TWO-DECIMAL REASON TEXT.    *
004800*    03/11/05  BTW  0211  RANGE COMPARISON WIDENED TO S9(9)V99   *
004900*                         COMP-3 TO MATCH THE BALANCE COLUMN.    *
005000*    03/02/11  RFV  0284  PATTERN CODES ALPHA/ALPHA-LC/EMAIL NO  *
005100*                         LONGER USE CLASS TESTS - REWRITTEN AS  *
005200*                         CHARACTER-BY-CHARACTER RANGE SCANS SO  *
005300*                         1310/1320/1343 READ THE SAME WAY AS    *
005400*                         THE 1341/1342 @ AND . SCANNERS BELOW.  *
005500******************************************************************
005600
005700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 ENVIRONMENT DIVISION.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*========================*
006800
006900*----------- DECIMAL TEXT PARSER (SHARED BY RANGE/TYPE) --------
007000 77  WS-PARSE-TEXTO          PIC X(30)      VALUE SPACES.
007100 77  WS-PARSE-LEN            PIC 9(02) COMP VALUE ZERO.
007200 77  WS-PARSE-POS            PIC 9(02) COMP VALUE ZERO.
007300 77  WS-PARSE-OK             PIC X          VALUE 'Y'.
007400 77  WS-PARSE-SIGNO          PIC S9    COMP VALUE +1.
007500 77  WS-PARSE-VIO-PUNTO      PIC X          VALUE 'N'.
007600 77  WS-PARSE-DEC-DIGITOS    PIC 9     COMP VALUE ZERO.
007700 77  WS-PARSE-TIENE-DIGITO   PIC X          VALUE 'N'.
007800 77  WS-PARSE-INT            PIC S9(9) COMP-3 VALUE ZERO.
007900 77  WS-PARSE-FRAC           PIC 9(02) COMP-3 VALUE ZERO.
008000 77  WS-PARSE-VALOR          PIC S9(9)V99 COMP-3 VALUE ZERO.
008100 77  WS-PARSE-CHAR           PIC X          VALUE SPACE.
008200 77  WS-PARSE-DIGITO         PIC 9          VALUE ZERO.
008300
008400*----------- GENERIC RIGHT-TRIM (SHARED BY ALL EXECUTORS) ------
008500 77  WS-TRIM-TEXTO           PIC X(30)      VALUE SPACES.
008600 77  WS-TRIM-LEN             PIC 9(02) COMP VALUE ZERO.
008700 77  WS-TRIM-POS             PIC 9(02) COMP VALUE ZERO.
008800 77  WS-TRIM-SIGUE           PIC X          VALUE 'Y'.
008900
009000*----------- GENERIC LEADING-SPACE COMPACTOR (REPORT TEXT) -----
009100 77  WS-COMPACTAR-EDITADO    PIC X(10)      VALUE SPACES.
009200 77  WS-COMPACTAR-SALIDA     PIC X(10)      VALUE SPACES.
009300 77  WS-COMPACTAR-TAM        PIC 9(02) COMP VALUE ZERO.
009400 77  WS-COMPACTAR-POS        PIC 9(02) COMP VALUE ZERO.
009500 77  WS-COMPACTAR-LARGO      PIC 9(02) COMP VALUE ZERO.
009600 77  WS-COMPACTAR-SIGUE      PIC X          VALUE 'Y'.
009700
009800*----------- RANGE RULE WORK AREA -------------------------------
009900 77  WS-RANGO-VALOR          PIC S9(9)V99 COMP-3 VALUE ZERO.
010000 77  WS-RANGO-MIN-VALOR      PIC S9(9)V99 COMP-3 VALUE ZERO.
010100 77  WS-RANGO-MAX-VALOR      PIC S9(9)V99 COMP-3 VALUE ZERO.
010200
010300*----------- NULLCHECK RULE WORK AREA ---------------------------
010400 77  WS-NULO-MAX-PCT         PIC 9(03)V99 COMP-3 VALUE ZERO.
010500 77  WS-NULO-ACTUAL-PCT      PIC 9(03)V99 COMP-3 VALUE ZERO.
010600 77  WS-PCT-EDIT             PIC ZZ9.99     VALUE ZERO.
010700 77  WS-PCT-MAX-TXT          PIC X(10)      VALUE SPACES.
010800 77  WS-PCT-ACTUAL-TXT       PIC X(10)      VALUE SPACES.
010900
011000*----------- EMAIL PATTERN WORK AREA ----------------------------
011100 77  WS-EMAIL-AT-POS         PIC 9(02) COMP VALUE ZERO.
011200 77  WS-EMAIL-DOT-POS        PIC 9(02) COMP VALUE ZERO.
011300 77  WS-EMAIL-POS            PIC 9(02) COMP VALUE ZERO.
011400 77  WS-EMAIL-SIGUE          PIC X          VALUE 'Y'.
011500 77  WS-EMAIL-LOCAL-LEN      PIC 9(02) COMP VALUE ZERO.
011600 77  WS-EMAIL-REST-LEN       PIC 9(02) COMP VALUE ZERO.
011700
011800*----------- LETTER-CLASS SCAN WORK AREA ------------------------
011900*    REPLACES THE OLD CLASS WS-CLASE-xxxx TESTS - 1310, 1320    *
012000*    AND 1343 LOAD WS-CLS-TEXTO/LEN/TIPO AND PERFORM 1350 TO    *
012100*    WALK THE STRING ONE BYTE AT A TIME, THE SAME WAY 1341 AND  *
012200*    1342 ALREADY WALK IT LOOKING FOR @ AND THE DOT.            *
012300 77  WS-CLS-TEXTO            PIC X(30)      VALUE SPACES.
012400 77  WS-CLS-LEN              PIC 9(02) COMP VALUE ZERO.
012500 77  WS-CLS-POS              PIC 9(02) COMP VALUE ZERO.
012600 77  WS-CLS-SIGUE            PIC X          VALUE 'Y'.
012700 77  WS-CLS-OK               PIC X          VALUE 'Y'.
012800 77  WS-CLS-TIPO             PIC X(10)      VALUE SPACES.
012900 77  WS-CLS-CHAR             PIC X          VALUE SPACE.
013000
013100*----------- BOOLEAN TYPE WORK AREA -----------------------------
013200 77  WS-BOOL-TEXTO           PIC X(30)      VALUE SPACES.
013300
013400*----------- DATE TYPE WORK AREA - ALTERNATE FIELD-BROKEN VIEW --
013500 01  WS-FECHA-TXT            PIC X(10)      VALUE SPACES.
013600 01  WS-FECHA-PARTES REDEFINES WS-FECHA-TXT.
013700     05  FP-ANIO-TXT         PIC X(04).
013800     05  FP-SEP1             PIC X(01).
013900     05  FP-MES-TXT          PIC X(02).
014000     05  FP-SEP2             PIC X(01).
014100     05  FP-DIA-TXT          PIC X(02).
014200
014300 77  WS-FECHA-ANIO           PIC 9(04) COMP VALUE ZERO.
014400 77  WS-FECHA-MES            PIC 9(02) COMP VALUE ZERO.
014500 77  WS-FECHA-DIA            PIC 9(02) COMP VALUE ZERO.
014600 77  WS-FECHA-MAX-DIA        PIC 9(02) COMP VALUE ZERO.
014700 77  WS-FECHA-BISIESTO       PIC X          VALUE 'N'.
014800 77  WS-FECHA-DIV            PIC 9(04) COMP VALUE ZERO.
014900 77  WS-FECHA-RES4           PIC 9(02) COMP VALUE ZERO.
015000 77  WS-FECHA-RES100         PIC 9(02) COMP VALUE ZERO.
015100 77  WS-FECHA-RES400         PIC 9(03) COMP VALUE ZERO.
015200
015300*----------- DAYS-PER-MONTH TABLE - ALTERNATE TABLE VIEW -------
015400 01  WS-DIAS-MES-LITERAL     PIC X(24) VALUE
015500     '312831303130313130313031'.
015600 01  WS-TB-DIAS-MES REDEFINES WS-DIAS-MES-LITERAL.
015700     05  WS-DIAS-MES-VAL     PIC 9(02) OCCURS 12 TIMES.
015800
015900*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016000 LINKAGE SECTION.
016100*================*
016200 01  LK-COMUNICACION.
016300     05  LK-TIPO-REGLA       PIC X(12).
016400     05  LK-PARMS.
016500         10  LK-PARM1        PIC X(20).
016600         10  LK-PARM2        PIC X(20).
016700         10  LK-PARM3        PIC X(20).
016800     05  LK-PARMS-RANGO REDEFINES LK-PARMS.
016900         10  LK-RANGO-MIN    PIC X(20).
017000         10  LK-RANGO-MAX    PIC X(20).
017100         10  LK-RANGO-MODO   PIC X(20).
017200     05  LK-PARMS-NULO REDEFINES LK-PARMS.
017300         10  LK-NULO-ALLOW   PIC X(20).
017400         10  LK-NULO-PCT-TXT PIC X(20).
017500         10  FILLER          PIC X(20).
017600     05  LK-PARMS-PATRON REDEFINES LK-PARMS.
017700         10  LK-PATRON-COD   PIC X(20).
017800         10  LK-PATRON-NOCASE PIC X(20).
017900         10  FILLER          PIC X(20).
018000     05  LK-PARMS-TIPOVAL REDEFINES LK-PARMS.
018100         10  LK-TIPOVAL-COD  PIC X(20).
018200         10  FILLER          PIC X(40).
018300     05  LK-VALOR            PIC X(30).
018400     05  LK-ES-NULO          PIC X.
018500         88  LK-VALOR-NULO       VALUE 'Y'.
018600         88  LK-VALOR-NO-NULO    VALUE 'N'.
018700     05  LK-NULL-PCT         PIC 9(03)V99.
018800     05  LK-PASA             PIC X.
018900         88  LK-REGLA-PASA       VALUE 'Y'.
019000         88  LK-REGLA-FALLA      VALUE 'N'.
019100     05  LK-MOTIVO           PIC X(40).
019200     05  FILLER              PIC X(09).
019300
019400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019500 PROCEDURE DIVISION USING LK-COMUNICACION.
019600
019700 MAIN-PROGRAM-I.
019800
019900     MOVE 'Y' TO LK-PASA.
020000     MOVE SPACES TO LK-MOTIVO.
020100
020200     EVALUATE LK-TIPO-REGLA
020300         WHEN 'RANGE'
020400             PERFORM 1100-CHECK-RANGE-I THRU 1100-CHECK-RANGE-F
020500         WHEN 'NULLCHECK'
020600             PERFORM 1200-CHECK-NULL-I THRU 1200-CHECK-NULL-F
020700         WHEN 'PATTERN'
020800             PERFORM 1300-CHECK-PATTERN-I
020900                 THRU 1300-CHECK-PATTERN-F
021000         WHEN 'TYPE'
021100             PERFORM 1400-CHECK-TYPE-I THRU 1400-CHECK-TYPE-F
021200         WHEN OTHER
021300             MOVE 'N' TO LK-PASA
021400             MOVE 'UNKNOWN VALIDATOR' TO LK-MOTIVO
021500     END-EVALUATE.
021600
021700 MAIN-PROGRAM-F. GOBACK.
021800
021900*-----------------------------------------------------------------
022000*    RANGE RULE - NUMERIC BOUNDS CHECK
022100*-----------------------------------------------------------------
022200 1100-CHECK-RANGE-I.
022300
022400     IF LK-VALOR-NULO
022500         MOVE 'N' TO LK-PASA
022600         MOVE 'NULL VALUE' TO LK-MOTIVO
022700     ELSE
022800         MOVE LK-VALOR TO WS-PARSE-TEXTO
022900         PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F
023000         IF WS-PARSE-OK = 'N'
023100             MOVE 'N' TO LK-PASA
023200             MOVE 'VALUE IS NOT NUMERIC' TO LK-MOTIVO
023300         ELSE
023400             MOVE WS-PARSE-VALOR TO WS-RANGO-VALOR
023500             PERFORM 1110-CHECK-RANGE-MIN-I
023600                 THRU 1110-CHECK-RANGE-MIN-F
023700             IF LK-REGLA-PASA
023800                 PERFORM 1120-CHECK-RANGE-MAX-I
023900                     THRU 1120-CHECK-RANGE-MAX-F
024000             END-IF
024100         END-IF
024200     END-IF.
024300
024400 1100-CHECK-RANGE-F. EXIT.
024500
024600 1110-CHECK-RANGE-MIN-I.
024700
024800     IF LK-RANGO-MIN = SPACES
024900         MOVE 'Y' TO LK-PASA
025000     ELSE
025100         MOVE LK-RANGO-MIN TO WS-PARSE-TEXTO
025200         PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F
025300         MOVE WS-PARSE-VALOR TO WS-RANGO-MIN-VALOR
025400         IF LK-RANGO-MODO = 'EXCL'
025500             IF WS-RANGO-VALOR <= WS-RANGO-MIN-VALOR
025600                 MOVE 'N' TO LK-PASA
025700                 MOVE 'VALUE NOT GREATER THAN MINIMUM'
025800                     TO LK-MOTIVO
025900             ELSE
026000                 MOVE 'Y' TO LK-PASA
026100             END-IF
026200         ELSE
026300             IF WS-RANGO-VALOR < WS-RANGO-MIN-VALOR
026400                 MOVE 'N' TO LK-PASA
026500                 MOVE 'VALUE BELOW MINIMUM' TO LK-MOTIVO
026600             ELSE
026700                 MOVE 'Y' TO LK-PASA
026800             END-IF
026900         END-IF
027000     END-IF.
027100
027200 1110-CHECK-RANGE-MIN-F. EXIT.
027300
027400 1120-CHECK-RANGE-MAX-I.
027500
027600     IF LK-RANGO-MAX = SPACES
027700         MOVE 'Y' TO LK-PASA
027800     ELSE
027900         MOVE LK-RANGO-MAX TO WS-PARSE-TEXTO
028000         PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F
028100         MOVE WS-PARSE-VALOR TO WS-RANGO-MAX-VALOR
028200         IF LK-RANGO-MODO = 'EXCL'
028300             IF WS-RANGO-VALOR >= WS-RANGO-MAX-VALOR
028400                 MOVE 'N' TO LK-PASA
028500                 MOVE 'VALUE NOT LESS THAN MAXIMUM' TO LK-MOTIVO
028600             ELSE
028700                 MOVE 'Y' TO LK-PASA
028800             END-IF
028900         ELSE
029000             IF WS-RANGO-VALOR > WS-RANGO-MAX-VALOR
029100                 MOVE 'N' TO LK-PASA
029200                 MOVE 'VALUE ABOVE MAXIMUM' TO LK-MOTIVO
029300             ELSE
029400                 MOVE 'Y' TO LK-PASA
029500             END-IF
029600         END-IF
029700     END-IF.
029800
029900 1120-CHECK-RANGE-MAX-F. EXIT.
030000
030100*-----------------------------------------------------------------
030200*    NULLCHECK RULE - MISSING VALUE CHECK
030300*-----------------------------------------------------------------
030400 1200-CHECK-NULL-I.
030500
030600     IF LK-VALOR-NULO
030700         IF LK-NULO-ALLOW NOT = 'ALLOW'
030800             MOVE 'N' TO LK-PASA
030900             MOVE 'NULL VALUE NOT ALLOWED' TO LK-MOTIVO
031000         ELSE
031100             IF LK-NULO-PCT-TXT = SPACES
031200                 MOVE 'Y' TO LK-PASA
031300             ELSE
031400                 MOVE 'N' TO LK-PASA
031500                 PERFORM 1210-BUILD-NULL-REASON-I
031600                     THRU 1210-BUILD-NULL-REASON-F
031700             END-IF
031800         END-IF
031900     ELSE
032000         MOVE 'Y' TO LK-PASA
032100     END-IF.
032200
032300 1200-CHECK-NULL-F. EXIT.
032400
032500 1210-BUILD-NULL-REASON-I.
032600
032700     MOVE LK-NULO-PCT-TXT TO WS-PARSE-TEXTO.
032800     PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F.
032900     MOVE WS-PARSE-VALOR TO WS-NULO-MAX-PCT.
033000     MOVE LK-NULL-PCT TO WS-NULO-ACTUAL-PCT.
033100
033200     MOVE WS-NULO-ACTUAL-PCT TO WS-PCT-EDIT.
033300     MOVE WS-PCT-EDIT TO WS-COMPACTAR-EDITADO.
033400     MOVE 6 TO WS-COMPACTAR-TAM.
033500     PERFORM 1600-COMPACTAR-NUM-I THRU 1600-COMPACTAR-NUM-F.
033600     MOVE WS-COMPACTAR-SALIDA TO WS-PCT-ACTUAL-TXT.
033700
033800     MOVE WS-NULO-MAX-PCT TO WS-PCT-EDIT.
033900     MOVE WS-PCT-EDIT TO WS-COMPACTAR-EDITADO.
034000     MOVE 6 TO WS-COMPACTAR-TAM.
034100     PERFORM 1600-COMPACTAR-NUM-I THRU 1600-COMPACTAR-NUM-F.
034200     MOVE WS-COMPACTAR-SALIDA TO WS-PCT-MAX-TXT.
034300
034400     MOVE SPACES TO LK-MOTIVO.
034500     IF WS-NULO-ACTUAL-PCT > WS-NULO-MAX-PCT
034600         STRING 'NULL PCT ' DELIMITED BY SIZE
034700                WS-PCT-ACTUAL-TXT DELIMITED BY SPACE
034800                '% EXCEEDS LIMIT ' DELIMITED BY SIZE
034900                WS-PCT-MAX-TXT DELIMITED BY SPACE
035000                '%' DELIMITED BY SIZE
035100             INTO LK-MOTIVO
035200     ELSE
035300         STRING 'NULL PRESENT WITHIN ' DELIMITED BY SIZE
035400                WS-PCT-MAX-TXT DELIMITED BY SPACE
035500                '% LIMIT' DELIMITED BY SIZE
035600             INTO LK-MOTIVO
035700     END-IF.
035800
035900 1210-BUILD-NULL-REASON-F. EXIT.
036000
036100*-----------------------------------------------------------------
036200*    PATTERN RULE - CLOSED SET OF STRING SHAPE CHECKS
036300*-----------------------------------------------------------------
036400 1300-CHECK-PATTERN-I.
036500
036600     IF LK-VALOR-NULO
036700         MOVE 'N' TO LK-PASA
036800         MOVE 'NULL VALUE CANNOT MATCH PATTERN' TO LK-MOTIVO
036900     ELSE
037000         MOVE LK-VALOR TO WS-TRIM-TEXTO
037100         PERFORM 1510-TRIM-LEN-I THRU 1510-TRIM-LEN-F
037200         IF WS-TRIM-LEN = 0
037300             MOVE 'N' TO LK-PASA
037400             MOVE 'NULL VALUE CANNOT MATCH PATTERN' TO LK-MOTIVO
037500         ELSE
037600             MOVE 'N' TO LK-PASA
037700             EVALUATE LK-PATRON-COD
037800                 WHEN 'ALPHA-LC'
037900                     PERFORM 1310-CHECK-ALPHA-LC-I
038000                         THRU 1310-CHECK-ALPHA-LC-F
038100                 WHEN 'ALPHA'
038200                     PERFORM 1320-CHECK-ALPHA-I
038300                         THRU 1320-CHECK-ALPHA-F
038400                 WHEN 'DIGITS'
038500                     PERFORM 1330-CHECK-DIGITS-I
038600                         THRU 1330-CHECK-DIGITS-F
038700                 WHEN 'EMAIL'
038800                     PERFORM 1340-CHECK-EMAIL-I
038900                         THRU 1340-CHECK-EMAIL-F
039000             END-EVALUATE
039100             IF LK-REGLA-FALLA
039200                 MOVE 'DOES NOT MATCH PATTERN' TO LK-MOTIVO
039300             END-IF
039400         END-IF
039500     END-IF.
039600
039700 1300-CHECK-PATTERN-F. EXIT.
039800
039900 1310-CHECK-ALPHA-LC-I.
040000
040100     MOVE WS-TRIM-TEXTO TO WS-CLS-TEXTO.
040200     MOVE WS-TRIM-LEN   TO WS-CLS-LEN.
040300     IF LK-PATRON-NOCASE = 'NOCASE'
040400         MOVE 'LETRA' TO WS-CLS-TIPO
040500     ELSE
040600         MOVE 'MINUSCULA' TO WS-CLS-TIPO
040700     END-IF.
040800     PERFORM 1350-CHECK-CLASE-I THRU 1350-CHECK-CLASE-F.
040900     IF WS-CLS-OK = 'Y'
041000         MOVE 'Y' TO LK-PASA
041100     END-IF.
041200
041300 1310-CHECK-ALPHA-LC-F. EXIT.
041400
041500 1320-CHECK-ALPHA-I.
041600
041700     MOVE WS-TRIM-TEXTO TO WS-CLS-TEXTO.
041800     MOVE WS-TRIM-LEN   TO WS-CLS-LEN.
041900     MOVE 'LETRA' TO WS-CLS-TIPO.
042000     PERFORM 1350-CHECK-CLASE-I THRU 1350-CHECK-CLASE-F.
042100     IF WS-CLS-OK = 'Y'
042200         MOVE 'Y' TO LK-PASA
042300     END-IF.
042400
042500 1320-CHECK-ALPHA-F. EXIT.
042600
042700 1330-CHECK-DIGITS-I.
042800
042900     IF WS-TRIM-TEXTO(1:WS-TRIM-LEN) IS NUMERIC
043000         MOVE 'Y' TO LK-PASA
043100     END-IF.
043200
043300 1330-CHECK-DIGITS-F. EXIT.
043400
043500 1340-CHECK-EMAIL-I.
043600
043700     MOVE 0 TO WS-EMAIL-AT-POS.
043800     MOVE 1 TO WS-EMAIL-POS.
043900     MOVE 'Y' TO WS-EMAIL-SIGUE.
044000     PERFORM 1341-FIND-AT-I UNTIL WS-EMAIL-SIGUE = 'N'.
044100
044200     IF WS-EMAIL-AT-POS > 1 AND WS-EMAIL-AT-POS < WS-TRIM-LEN
044300         MOVE 0 TO WS-EMAIL-DOT-POS
044400         MOVE WS-TRIM-LEN TO WS-EMAIL-POS
044500         MOVE 'Y' TO WS-EMAIL-SIGUE
044600         PERFORM 1342-FIND-DOT-I UNTIL WS-EMAIL-SIGUE = 'N'
044700         IF WS-EMAIL-DOT-POS > WS-EMAIL-AT-POS + 1
044800            AND WS-EMAIL-DOT-POS < WS-TRIM-LEN
044900             PERFORM 1343-CHECK-EMAIL-PARTS-I
045000                 THRU 1343-CHECK-EMAIL-PARTS-F
045100         END-IF
045200     END-IF.
045300
045400 1340-CHECK-EMAIL-F. EXIT.
045500
045600 1341-FIND-AT-I.
045700
045800     IF WS-EMAIL-POS > WS-TRIM-LEN
045900         MOVE 'N' TO WS-EMAIL-SIGUE
046000     ELSE
046100         IF WS-TRIM-TEXTO(WS-EMAIL-POS:1) = '@'
046200             MOVE WS-EMAIL-POS TO WS-EMAIL-AT-POS
046300             MOVE 'N' TO WS-EMAIL-SIGUE
046400         ELSE
046500             ADD 1 TO WS-EMAIL-POS
046600         END-IF
046700     END-IF.
046800
046900 1341-FIND-AT-F. EXIT.
047000
047100 1342-FIND-DOT-I.
047200
047300     IF WS-EMAIL-POS <= WS-EMAIL-AT-POS
047400         MOVE 'N' TO WS-EMAIL-SIGUE
047500     ELSE
047600         IF WS-TRIM-TEXTO(WS-EMAIL-POS:1) = '.'
047700             MOVE WS-EMAIL-POS TO WS-EMAIL-DOT-POS
047800             MOVE 'N' TO WS-EMAIL-SIGUE
047900         ELSE
048000             SUBTRACT 1 FROM WS-EMAIL-POS
048100         END-IF
048200     END-IF.
048300
048400 1342-FIND-DOT-F. EXIT.
048500
048600 1343-CHECK-EMAIL-PARTS-I.
048700
048800     COMPUTE WS-EMAIL-LOCAL-LEN = WS-EMAIL-AT-POS - 1.
048900     COMPUTE WS-EMAIL-REST-LEN =
049000         WS-EMAIL-DOT-POS - WS-EMAIL-AT-POS - 1.
049100     MOVE WS-TRIM-TEXTO(1:WS-EMAIL-LOCAL-LEN) TO WS-CLS-TEXTO.
049200     MOVE WS-EMAIL-LOCAL-LEN TO WS-CLS-LEN.
049300     MOVE 'LOCAL' TO WS-CLS-TIPO.
049400     PERFORM 1350-CHECK-CLASE-I THRU 1350-CHECK-CLASE-F.
049500     IF WS-CLS-OK = 'Y'
049600         MOVE WS-TRIM-TEXTO(WS-EMAIL-AT-POS + 1:WS-EMAIL-REST-LEN)
049700             TO WS-CLS-TEXTO
049800         MOVE WS-EMAIL-REST-LEN TO WS-CLS-LEN
049900         MOVE 'DOMINIO' TO WS-CLS-TIPO
050000         PERFORM 1350-CHECK-CLASE-I THRU 1350-CHECK-CLASE-F
050100         IF WS-CLS-OK = 'Y'
050200             COMPUTE WS-EMAIL-REST-LEN =
050300                 WS-TRIM-LEN - WS-EMAIL-DOT-POS
050400             IF WS-EMAIL-REST-LEN >= 2
050500                 MOVE WS-TRIM-TEXTO
050600                     (WS-EMAIL-DOT-POS + 1:WS-EMAIL-REST-LEN)
050700                     TO WS-CLS-TEXTO
050800                 MOVE WS-EMAIL-REST-LEN TO WS-CLS-LEN
050900                 MOVE 'LETRA' TO WS-CLS-TIPO
051000                 PERFORM 1350-CHECK-CLASE-I
051100                     THRU 1350-CHECK-CLASE-F
051200                 IF WS-CLS-OK = 'Y'
051300                     MOVE 'Y' TO LK-PASA
051400                 END-IF
051500             END-IF
051600         END-IF
051700     END-IF.
051800
051900 1343-CHECK-EMAIL-PARTS-F. EXIT.
052000*----------- LETTER-CLASS SCAN (REPLACES CLASS WS-CLASE-xxxx) ---
052100*    WS-CLS-TIPO SELECTS WHICH CHARACTER SET IS ALLOWED - SET   *
052200*    WS-CLS-TEXTO/WS-CLS-LEN/WS-CLS-TIPO AND PERFORM THIS PAIR, *
052300*    THEN TEST WS-CLS-OK.  ADDED 03/02/11 IN PLACE OF THE       *
052400*    CLASS CONDITION-NAMES 1310/1320/1343 USED TO TEST.         *
052500 1350-CHECK-CLASE-I.
052600
052700     MOVE 'Y' TO WS-CLS-OK.
052800     IF WS-CLS-LEN = 0
052900         MOVE 'N' TO WS-CLS-OK
053000     ELSE
053100         MOVE 1 TO WS-CLS-POS
053200         MOVE 'Y' TO WS-CLS-SIGUE
053300         PERFORM 1351-CHECK-CLASE-CHAR-I UNTIL WS-CLS-SIGUE = 'N'
053400     END-IF.
053500
053600 1350-CHECK-CLASE-F. EXIT.
053700
053800 1351-CHECK-CLASE-CHAR-I.
053900
054000     MOVE WS-CLS-TEXTO(WS-CLS-POS:1) TO WS-CLS-CHAR.
054100     EVALUATE WS-CLS-TIPO
054200         WHEN 'LETRA'
054300             IF NOT ((WS-CLS-CHAR >= 'A' AND WS-CLS-CHAR <= 'Z')
054400                OR (WS-CLS-CHAR >= 'a' AND WS-CLS-CHAR <= 'z'))
054500                 MOVE 'N' TO WS-CLS-OK
054600             END-IF
054700         WHEN 'MINUSCULA'
054800             IF NOT (WS-CLS-CHAR >= 'a' AND WS-CLS-CHAR <= 'z')
054900                 MOVE 'N' TO WS-CLS-OK
055000             END-IF
055100         WHEN 'LOCAL'
055200             IF NOT ((WS-CLS-CHAR >= 'A' AND WS-CLS-CHAR <= 'Z')
055300                OR (WS-CLS-CHAR >= 'a' AND WS-CLS-CHAR <= 'z')
055400                OR (WS-CLS-CHAR >= '0' AND WS-CLS-CHAR <= '9')
055500                OR WS-CLS-CHAR = '.' OR WS-CLS-CHAR = '_'
055600                OR WS-CLS-CHAR = '%' OR WS-CLS-CHAR = '+'
055700                OR WS-CLS-CHAR = '-')
055800                 MOVE 'N' TO WS-CLS-OK
055900             END-IF
056000         WHEN 'DOMINIO'
056100             IF NOT ((WS-CLS-CHAR >= 'A' AND WS-CLS-CHAR <= 'Z')
056200                OR (WS-CLS-CHAR >= 'a' AND WS-CLS-CHAR <= 'z')
056300                OR (WS-CLS-CHAR >= '0' AND WS-CLS-CHAR <= '9')
056400                OR WS-CLS-CHAR = '.' OR WS-CLS-CHAR = '-')
056500                 MOVE 'N' TO WS-CLS-OK
056600             END-IF
056700     END-EVALUATE.
056800     IF WS-CLS-OK = 'N'
056900         MOVE 'N' TO WS-CLS-SIGUE
057000     ELSE
057100         ADD 1 TO WS-CLS-POS
057200         IF WS-CLS-POS > WS-CLS-LEN
057300             MOVE 'N' TO WS-CLS-SIGUE
057400         END-IF
057500     END-IF.
057600
057700 1351-CHECK-CLASE-CHAR-F. EXIT.
057800
057900*-----------------------------------------------------------------
058000*    TYPE RULE - LEXICAL TYPE CHECK
058100*-----------------------------------------------------------------
058200 1400-CHECK-TYPE-I.
058300
058400     IF LK-VALOR-NULO
058500         MOVE 'N' TO LK-PASA
058600         MOVE 'NULL VALUE' TO LK-MOTIVO
058700     ELSE
058800         EVALUATE LK-TIPOVAL-COD
058900             WHEN 'INT'
059000                 PERFORM 1410-CHECK-INT-I THRU 1410-CHECK-INT-F
059100             WHEN 'DEC'
059200                 PERFORM 1420-CHECK-DEC-I THRU 1420-CHECK-DEC-F
059300             WHEN 'STR'
059400                 MOVE 'Y' TO LK-PASA
059500             WHEN 'BOOL'
059600                 PERFORM 1430-CHECK-BOOL-I
059700                     THRU 1430-CHECK-BOOL-F
059800             WHEN 'DATE'
059900                 PERFORM 1450-CHECK-DATE-I
060000                     THRU 1450-CHECK-DATE-F
060100         END-EVALUATE
060200     END-IF.
060300
060400 1400-CHECK-TYPE-F. EXIT.
060500
060600 1410-CHECK-INT-I.
060700
060800     MOVE LK-VALOR TO WS-PARSE-TEXTO.
060900     PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F.
061000     IF WS-PARSE-OK = 'N'
061100         MOVE 'N' TO LK-PASA
061200         MOVE 'NON-INTEGER VALUE' TO LK-MOTIVO
061300     ELSE
061400         IF WS-PARSE-FRAC = ZERO
061500             MOVE 'Y' TO LK-PASA
061600         ELSE
061700             MOVE 'N' TO LK-PASA
061800             MOVE 'NON-INTEGER VALUE' TO LK-MOTIVO
061900         END-IF
062000     END-IF.
062100
062200 1410-CHECK-INT-F. EXIT.
062300
062400 1420-CHECK-DEC-I.
062500
062600     MOVE LK-VALOR TO WS-PARSE-TEXTO.
062700     PERFORM 1500-PARSE-DECIMAL-I THRU 1500-PARSE-DECIMAL-F.
062800     IF WS-PARSE-OK = 'N'
062900         MOVE 'N' TO LK-PASA
063000         MOVE 'VALUE IS NOT NUMERIC' TO LK-MOTIVO
063100     ELSE
063200         MOVE 'Y' TO LK-PASA
063300     END-IF.
063400
063500 1420-CHECK-DEC-F. EXIT.
063600
063700 1430-CHECK-BOOL-I.
063800
063900     MOVE LK-VALOR TO WS-TRIM-TEXTO.
064000     PERFORM 1510-TRIM-LEN-I THRU 1510-TRIM-LEN-F.
064100     MOVE WS-TRIM-TEXTO TO WS-BOOL-TEXTO.
064200     INSPECT WS-BOOL-TEXTO CONVERTING
064300         'abcdefghijklmnopqrstuvwxyz' TO
064400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
064500
064600     MOVE 'N' TO LK-PASA.
064700     IF WS-TRIM-LEN = 4 AND WS-BOOL-TEXTO(1:4) = 'TRUE'
064800         MOVE 'Y' TO LK-PASA
064900     END-IF.
065000     IF WS-TRIM-LEN = 5 AND WS-BOOL-TEXTO(1:5) = 'FALSE'
065100         MOVE 'Y' TO LK-PASA
065200     END-IF.
065300     IF WS-TRIM-LEN = 1 AND
065400        (WS-BOOL-TEXTO(1:1) = '1' OR WS-BOOL-TEXTO(1:1) = '0')
065500         MOVE 'Y' TO LK-PASA
065600     END-IF.
065700     IF LK-REGLA-FALLA
065800         MOVE 'CANNOT COERCE TO BOOLEAN' TO LK-MOTIVO
065900     END-IF.
066000
066100 1430-CHECK-BOOL-F. EXIT.
066200
066300 1450-CHECK-DATE-I.
066400
066500     MOVE LK-VALOR TO WS-TRIM-TEXTO.
066600     PERFORM 1510-TRIM-LEN-I THRU 1510-TRIM-LEN-F.
066700     IF WS-TRIM-LEN NOT = 10
066800         MOVE 'N' TO LK-PASA
066900         MOVE 'INVALID DATE' TO LK-MOTIVO
067000     ELSE
067100         MOVE WS-TRIM-TEXTO(1:10) TO WS-FECHA-TXT
067200         IF FP-SEP1 NOT = '-' OR FP-SEP2 NOT = '-'
067300             MOVE 'N' TO LK-PASA
067400             MOVE 'INVALID DATE' TO LK-MOTIVO
067500         ELSE
067600             IF FP-ANIO-TXT IS NUMERIC AND FP-MES-TXT IS NUMERIC
067700                AND FP-DIA-TXT IS NUMERIC
067800                 MOVE FP-ANIO-TXT TO WS-FECHA-ANIO
067900                 MOVE FP-MES-TXT  TO WS-FECHA-MES
068000                 MOVE FP-DIA-TXT  TO WS-FECHA-DIA
068100                 PERFORM 1451-VALIDATE-DATE-I
068200                     THRU 1451-VALIDATE-DATE-F
068300             ELSE
068400                 MOVE 'N' TO LK-PASA
068500                 MOVE 'INVALID DATE' TO LK-MOTIVO
068600             END-IF
068700         END-IF
068800     END-IF.
068900
069000 1450-CHECK-DATE-F. EXIT.
069100
069200 1451-VALIDATE-DATE-I.
069300
069400     MOVE 'Y' TO LK-PASA.
069500     IF WS-FECHA-MES < 1 OR WS-FECHA-MES > 12
069600         MOVE 'N' TO LK-PASA
069700         MOVE 'INVALID DATE' TO LK-MOTIVO
069800     ELSE
069900         MOVE WS-DIAS-MES-VAL(WS-FECHA-MES) TO WS-FECHA-MAX-DIA
070000         IF WS-FECHA-MES = 2
070100             PERFORM 1452-CHECK-LEAP-I THRU 1452-CHECK-LEAP-F
070200             IF WS-FECHA-BISIESTO = 'Y'
070300                 MOVE 29 TO WS-FECHA-MAX-DIA
070400             END-IF
070500         END-IF
070600         IF WS-FECHA-DIA < 1 OR WS-FECHA-DIA > WS-FECHA-MAX-DIA
070700             MOVE 'N' TO LK-PASA
070800             MOVE 'INVALID DATE' TO LK-MOTIVO
070900         END-IF
071000     END-IF.
071100
071200 1451-VALIDATE-DATE-F. EXIT.
071300
071400 1452-CHECK-LEAP-I.
071500
071600     MOVE 'N' TO WS-FECHA-BISIESTO.
071700     DIVIDE WS-FECHA-ANIO BY 4 GIVING WS-FECHA-DIV
071800         REMAINDER WS-FECHA-RES4.
071900     IF WS-FECHA-RES4 = 0
072000         DIVIDE WS-FECHA-ANIO BY 100 GIVING WS-FECHA-DIV
072100             REMAINDER WS-FECHA-RES100
072200         IF WS-FECHA-RES100 NOT = 0
072300             MOVE 'Y' TO WS-FECHA-BISIESTO
072400         ELSE
072500             DIVIDE WS-FECHA-ANIO BY 400 GIVING WS-FECHA-DIV
072600                 REMAINDER WS-FECHA-RES400
072700             IF WS-FECHA-RES400 = 0
072800                 MOVE 'Y' TO WS-FECHA-BISIESTO
072900             END-IF
073000         END-IF
073100     END-IF.
073200
073300 1452-CHECK-LEAP-F. EXIT.
073400
073500*-----------------------------------------------------------------
073600*    SHARED HELPER - PARSE A SIGNED DECIMAL TEXT VALUE
073700*    (NO FUNCTION NUMVAL IS AVAILABLE ON THIS COMPILER LEVEL)
073800*-----------------------------------------------------------------
073900 1500-PARSE-DECIMAL-I.
074000
074100     MOVE WS-PARSE-TEXTO TO WS-TRIM-TEXTO.
074200     PERFORM 1510-TRIM-LEN-I THRU 1510-TRIM-LEN-F.
074300     MOVE WS-TRIM-LEN TO WS-PARSE-LEN.
074400     MOVE 'Y' TO WS-PARSE-OK.
074500     MOVE ZERO TO WS-PARSE-INT WS-PARSE-FRAC WS-PARSE-DEC-DIGITOS.
074600     MOVE +1 TO WS-PARSE-SIGNO.
074700     MOVE 'N' TO WS-PARSE-VIO-PUNTO.
074800     MOVE 'N' TO WS-PARSE-TIENE-DIGITO.
074900
075000     IF WS-PARSE-LEN = 0
075100         MOVE 'N' TO WS-PARSE-OK
075200     ELSE
075300         MOVE 1 TO WS-PARSE-POS
075400         PERFORM 1501-PARSE-CARACTER-I
075500             UNTIL WS-PARSE-POS > WS-PARSE-LEN
075600                OR WS-PARSE-OK = 'N'
075700         IF WS-PARSE-TIENE-DIGITO = 'N'
075800             MOVE 'N' TO WS-PARSE-OK
075900         END-IF
076000     END-IF.
076100
076200     IF WS-PARSE-OK = 'Y'
076300         COMPUTE WS-PARSE-VALOR =
076400             (WS-PARSE-INT + (WS-PARSE-FRAC / 100))
076500                 * WS-PARSE-SIGNO
076600     ELSE
076700         MOVE ZERO TO WS-PARSE-VALOR
076800     END-IF.
076900
077000 1500-PARSE-DECIMAL-F. EXIT.
077100
077200 1501-PARSE-CARACTER-I.
077300
077400     MOVE WS-TRIM-TEXTO(WS-PARSE-POS:1) TO WS-PARSE-CHAR.
077500     EVALUATE TRUE
077600         WHEN WS-PARSE-POS = 1 AND
077700              (WS-PARSE-CHAR = '+' OR WS-PARSE-CHAR = '-')
077800             IF WS-PARSE-CHAR = '-'
077900                 MOVE -1 TO WS-PARSE-SIGNO
078000             END-IF
078100         WHEN WS-PARSE-CHAR = '.'
078200             IF WS-PARSE-VIO-PUNTO = 'Y'
078300                 MOVE 'N' TO WS-PARSE-OK
078400             ELSE
078500                 MOVE 'Y' TO WS-PARSE-VIO-PUNTO
078600             END-IF
078700         WHEN WS-PARSE-CHAR IS NUMERIC
078800             MOVE 'Y' TO WS-PARSE-TIENE-DIGITO
078900             MOVE WS-PARSE-CHAR TO WS-PARSE-DIGITO
079000             IF WS-PARSE-VIO-PUNTO = 'N'
079100                 COMPUTE WS-PARSE-INT =
079200                     (WS-PARSE-INT * 10) + WS-PARSE-DIGITO
079300             ELSE
079400                 IF WS-PARSE-DEC-DIGITOS < 2
079500                     IF WS-PARSE-DEC-DIGITOS = 0
079600                         COMPUTE WS-PARSE-FRAC =
079700                             WS-PARSE-DIGITO * 10
079800                     ELSE
079900                         ADD WS-PARSE-DIGITO TO WS-PARSE-FRAC
080000                     END-IF
080100                 END-IF
080200                 ADD 1 TO WS-PARSE-DEC-DIGITOS
080300             END-IF
080400         WHEN OTHER
080500             MOVE 'N' TO WS-PARSE-OK
080600     END-EVALUATE.
080700     ADD 1 TO WS-PARSE-POS.
080800
080900 1501-PARSE-CARACTER-F. EXIT.
081000
081100*-----------------------------------------------------------------
081200*    SHARED HELPER - TRAILING-SPACE TRIM LENGTH
081300*-----------------------------------------------------------------
081400 1510-TRIM-LEN-I.
081500
081600     MOVE 30 TO WS-TRIM-POS.
081700     MOVE 'Y' TO WS-TRIM-SIGUE.
081800     PERFORM 1511-TRIM-BUSCAR-I UNTIL WS-TRIM-SIGUE = 'N'.
081900     MOVE WS-TRIM-POS TO WS-TRIM-LEN.
082000
082100 1510-TRIM-LEN-F. EXIT.
082200
082300 1511-TRIM-BUSCAR-I.
082400
082500     IF WS-TRIM-POS = 0
082600         MOVE 'N' TO WS-TRIM-SIGUE
082700     ELSE
082800         IF WS-TRIM-TEXTO(WS-TRIM-POS:1) NOT = SPACE
082900             MOVE 'N' TO WS-TRIM-SIGUE
083000         ELSE
083100             SUBTRACT 1 FROM WS-TRIM-POS
083200         END-IF
083300     END-IF.
083400
083500 1511-TRIM-BUSCAR-F. EXIT.
083600
083700*-----------------------------------------------------------------
083800*    SHARED HELPER - LEFT-TRIM A NUMERIC-EDITED FIELD FOR
083900*    EMBEDDING IN MESSAGE/REASON TEXT
084000*-----------------------------------------------------------------
084100 1600-COMPACTAR-NUM-I.
084200
084300     MOVE 1 TO WS-COMPACTAR-POS.
084400     MOVE 'Y' TO WS-COMPACTAR-SIGUE.
084500     PERFORM 1601-COMPACTAR-BUSCAR-I
084600         UNTIL WS-COMPACTAR-SIGUE = 'N'.
084700     COMPUTE WS-COMPACTAR-LARGO =
084800         (WS-COMPACTAR-TAM - WS-COMPACTAR-POS) + 1.
084900     MOVE SPACES TO WS-COMPACTAR-SALIDA.
085000     MOVE WS-COMPACTAR-EDITADO(WS-COMPACTAR-POS:
085100         WS-COMPACTAR-LARGO)
085200         TO WS-COMPACTAR-SALIDA(1:WS-COMPACTAR-LARGO).
085300
085400 1600-COMPACTAR-NUM-F. EXIT.
085500
085600 1601-COMPACTAR-BUSCAR-I.
085700
085800     IF WS-COMPACTAR-POS > WS-COMPACTAR-TAM
085900         MOVE 'N' TO WS-COMPACTAR-SIGUE
086000     ELSE
086100         IF WS-COMPACTAR-EDITADO(WS-COMPACTAR-POS:1) NOT = SPACE
086200             MOVE 'N' TO WS-COMPACTAR-SIGUE
086300         ELSE
086400             ADD 1 TO WS-COMPACTAR-POS
086500         END-IF
086600     END-IF.
086700
086800 1601-COMPACTAR-BUSCAR-F. EXIT.
