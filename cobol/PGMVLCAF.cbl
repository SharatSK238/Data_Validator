000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMVLCAF.
000300 AUTHOR. J HARGROVE.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 06/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED.
000800******************************************************************
000900*    PGMVLCAF - EDIT/VALIDATION RULE ENGINE - BATCH DRIVER       *
001000*    =========================================                  *
001100*                                                                *
001200*    THIS IS THE NIGHTLY DATA-QUALITY EDIT STEP THAT RUNS AHEAD  *
001300*    OF THE POSTING JOBS.  IT READS THE RULE FILE (ONE EDIT      *
001400*    RULE PER LINE) AND THE SUBJECT DATA FILE (ONE RECORD PER    *
001500*    LINE), APPLIES EVERY RULE TO ITS TARGET COLUMN OVER EVERY   *
001600*    DATA RECORD, WRITES ONE FAILURE-DETAIL RECORD PER FAILING   *
001700*    (RULE,RECORD) PAIR, AND PRINTS A VALIDATION RESULTS REPORT. *
001800*                                                                *
001900*    PER-RECORD RULE LOGIC ITSELF LIVES IN THE CALLED SUBPROGRAM *
002000*    PGMVLVAL - THIS PROGRAM ONLY LOADS, DRIVES THE PIPELINE AND *
002100*    FORMATS THE REPORT.                                        *
002200*                                                                *
002300*    A MALFORMED RULE ENTRY, AN UNKNOWN RULE TYPE, AN UNKNOWN    *
002400*    TARGET COLUMN, OR A MISSING INPUT FILE ABORTS THE RUN WITH  *
002500*    RETURN-CODE 1.  A RUN THAT COMPLETES BUT FAILS ONE OR MORE  *
002600*    EDIT RULES STILL RETURNS 0 - THE VALIDATION RESULTS REPORT  *
002700*    IS WHERE PASS/FAIL IS CONVEYED, NOT THE CONDITION CODE.     *
002800*    (OPERATIONS - DO NOT ADD A JCL COND CHECK ON RULE FAILURES. *
002900*    CHECK THE REPORT.)                                         *
003000*                                                                *
003100*    CHANGE LOG                                                  *
003200*    ----------                                                  *
003300*    06/02/87  JHH  0000  INITIAL VERSION.                       *
003400*    11/14/88  JHH  0041  ADDED PATTERN AND ITS FOUR CODES.      *
003500*    02/09/90  RTM  0077  ADDED TYPE RULE.                       *
003600*    04/03/94  CAS  0139  ADDED TYPE CODE DATE.                  *
003700*    12/04/98  DLK  Y2K1  YEAR 2000 REVIEW - ALL DATE TEXT FIELDS*
003800*                         ALREADY CARRY 4-DIGIT YEARS, NO CHANGE.*
003900*    09/30/02  BTW  0203  NULLCHECK PERCENT TOLERANCE ADDED -    *
004000*                         PRE-PASS COUNTS NULLS BEFORE THE MAIN  *
004100*                         RULE LOOP (SEE 4150-COUNT-NULLS-I).    *
004200*    03/11/05  BTW  0211  DATA AND RULE TABLE LIMITS RAISED TO   *
004300*                         500/100 ENTRIES FOR THE BRANCH ROLLUP. *
004400*    08/19/09  PQO  0266  ADDED UPSI-0 CONSOLE TRACE SWITCH FOR  *
004500*                         OPERATIONS TO USE WHEN A RUN NEEDS TO  *
004600*                         BE WATCHED RULE BY RULE.               *
004610*    02/14/11  RFV  0281  EVERY ABORT PATH NOW STOPS THE RUN     *
004620*                         ITSELF AFTER THE TERMINATE PARAGRAPH - *
004630*                         RETURN-CODE WAS NOT BEING SET ON A     *
004640*                         GO TO OUT OF A NESTED LOADER/PIPELINE  *
004650*                         PARAGRAPH.                             *
004660*    03/02/11  RFV  0284  PULLED THE UPSI-0 CONSOLE TRACE SWITCH *
004670*                         BACK OUT - OPERATIONS NEVER RAN WITH   *
004680*                         IT ON AND IT WAS NOT ON THE STANDARD   *
004690*                         CONSOLE SETUP SHEET FOR THIS JOB.      *
004700******************************************************************
004800
004850*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT ENTREGLA ASSIGN TO DDENTREG
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS FS-ENTREGLA.
006100     SELECT ENTDATOS ASSIGN TO DDENTDAT
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS FS-ENTDATOS.
006400     SELECT SALDETAL ASSIGN TO DDSALDET
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-SALDET.
006700     SELECT SALRESUM ASSIGN TO DDSALRES
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FS-SALRES.
007000
007050*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  ENTREGLA
007500     RECORD CONTAINS 84 CHARACTERS
007600     LABEL RECORDS ARE STANDARD.
007700     COPY CPVALRUL.
007800
007900 FD  ENTDATOS
008000     RECORD CONTAINS 78 CHARACTERS
008100     LABEL RECORDS ARE STANDARD.
008200     COPY CPVALDAT.
008300
008400 FD  SALDETAL
008500     RECORD CONTAINS 102 CHARACTERS
008600     LABEL RECORDS ARE STANDARD.
008700     COPY CPVALDET.
008800
008900 FD  SALRESUM
009000     RECORD CONTAINS 132 CHARACTERS
009100     LABEL RECORDS ARE STANDARD.
009200 01  FD-LINEA-RESUMEN           PIC X(132).
009300
009400 WORKING-STORAGE SECTION.
009500*========================*
009600
009700*----------- FILE STATUS SWITCHES -------------------------------
009800 77  FS-ENTREGLA             PIC XX         VALUE '00'.
009900     88  FS-REGLA-OK             VALUE '00'.
010000 77  FS-ENTDATOS             PIC XX         VALUE '00'.
010100     88  FS-DATOS-OK             VALUE '00'.
010200 77  FS-SALDET               PIC XX         VALUE '00'.
010300 77  FS-SALRES               PIC XX         VALUE '00'.
010400
010500*----------- END-OF-FILE SWITCHES --------------------------------
010600 77  WS-FIN-REGLA            PIC X          VALUE 'N'.
010700     88  WS-HAY-FIN-REGLA        VALUE 'Y'.
010800 77  WS-FIN-DATOS            PIC X          VALUE 'N'.
010900     88  WS-HAY-FIN-DATOS        VALUE 'Y'.
011000
011100*----------- RETURN CODE / ABORT SWITCH --------------------------
011200 77  WS-RETURN-CODE          PIC 9          VALUE ZERO.
011300 77  WS-SW-ABORT             PIC X          VALUE 'N'.
011400     88  WS-HAY-ABORT            VALUE 'Y'.
011500
011600*----------- CONTADORES (ALL BINARY PER SHOP STANDARD) -----------
011700 77  WS-TOT-REGLAS           PIC 9(03) COMP VALUE ZERO.
011800 77  WS-TOT-DATOS            PIC 9(05) COMP VALUE ZERO.
011900 77  WS-IX-REGLA             PIC 9(03) COMP VALUE ZERO.
012000 77  WS-IX-DATO              PIC 9(05) COMP VALUE ZERO.
012100 77  WS-IX-FALLO             PIC 9(05) COMP VALUE ZERO.
012200 77  WS-CUENTA-FALLOS        PIC 9(05) COMP VALUE ZERO.
012300 77  WS-TOT-RULES-OK         PIC 9(03) COMP VALUE ZERO.
012400 77  WS-TOT-RULES-NO         PIC 9(03) COMP VALUE ZERO.
012500 77  WS-NULO-CUENTA          PIC 9(05) COMP VALUE ZERO.
012600 77  WS-NULO-PCT             PIC 9(03)V99 COMP-3 VALUE ZERO.
012700
012800*----------- CURRENT COLUMN VALUE WORK AREA ----------------------
012900 77  WS-COL-VALOR            PIC X(30)      VALUE SPACES.
013000 77  WS-COL-NULO             PIC X          VALUE 'N'.
013100
013200*----------- DATA RECORD TABLE - ONE ENTRY PER INPUT RECORD ------
013300 01  WS-TB-DATOS.
013400     05  WS-TB-DATOS-ENTRY OCCURS 500 TIMES
013500                 INDEXED BY WS-IX-DATOS-TBL.
013600         10  TBD-ID              PIC X(06).
013700         10  TBD-NAME            PIC X(20).
013800         10  TBD-AGE             PIC X(05).
013900         10  TBD-EMAIL           PIC X(30).
014000         10  TBD-BALANCE         PIC X(12).
014100         10  TBD-ACTIVE          PIC X(05).
014200         10  FILLER              PIC X(02).
014300
014400*----------- RULE TABLE - ONE ENTRY PER RULE, DOUBLES AS THE -----
014500*----------- PER-RULE RESULT ACCUMULATOR (RES-* OF THE SPEC) -----
014600 01  WS-TB-REGLAS.
014700     05  WS-TB-REGLAS-ENTRY OCCURS 100 TIMES
014800                 INDEXED BY WS-IX-REGLAS-TBL.
014900         10  TBR-COLUMN          PIC X(12).
015000         10  TBR-TYPE            PIC X(12).
015100         10  TBR-PARMS.
015200             15  TBR-PARM1       PIC X(20).
015300             15  TBR-PARM2       PIC X(20).
015400             15  TBR-PARM3       PIC X(20).
015500         10  TBR-PARMS-RANGO REDEFINES TBR-PARMS.
015600             15  TBR-RANGO-MIN   PIC X(20).
015700             15  TBR-RANGO-MAX   PIC X(20).
015800             15  TBR-RANGO-MODO  PIC X(20).
015900         10  TBR-PARMS-NULO REDEFINES TBR-PARMS.
016000             15  TBR-NULO-ALLOW  PIC X(20).
016100             15  TBR-NULO-PCT    PIC X(20).
016200             15  FILLER          PIC X(20).
016300         10  TBR-PARMS-PATRON REDEFINES TBR-PARMS.
016400             15  TBR-PATRON-COD  PIC X(20).
016500             15  TBR-PATRON-NOCASE PIC X(20).
016600             15  FILLER          PIC X(20).
016700         10  TBR-PARMS-TIPOVAL REDEFINES TBR-PARMS.
016800             15  TBR-TIPOVAL-COD PIC X(20).
016900             15  FILLER          PIC X(40).
017000         10  TBR-TOTAL           PIC 9(07) COMP.
017100         10  TBR-FAILED          PIC 9(07) COMP.
017200         10  TBR-PASSED          PIC X.
017300             88  TBR-PASA            VALUE 'Y'.
017400             88  TBR-FALLA           VALUE 'N'.
017500         10  FILLER              PIC X(04).
017600
017700*----------- FAILED-RECORD BUFFER - REFRESHED FOR EACH RULE ------
017800 01  WS-TB-FALLOS.
017900     05  WS-TB-FALLOS-ENTRY OCCURS 500 TIMES
018000                 INDEXED BY WS-IX-FALLOS-TBL.
018100         10  TBF-ROW             PIC 9(05) COMP.
018200         10  TBF-VALUE           PIC X(30).
018300         10  TBF-REASON          PIC X(40).
018400         10  FILLER              PIC X(03).
018500
018510*----------- CALL COMMUNICATION AREA - PASSED TO PGMVLVAL ON -----
018520*----------- EVERY (RULE,RECORD) CALL.  MUST STAY BYTE-FOR- -----
018530*----------- BYTE IDENTICAL TO PGMVLVAL'S OWN LINKAGE SECTION ----
018540 01  LK-COMUNICACION.
018550     05  LK-TIPO-REGLA       PIC X(12).
018560     05  LK-PARM1            PIC X(20).
018570     05  LK-PARM2            PIC X(20).
018580     05  LK-PARM3            PIC X(20).
018590     05  LK-VALOR            PIC X(30).
018600     05  LK-ES-NULO          PIC X.
018610         88  LK-VALOR-NULO       VALUE 'Y'.
018620         88  LK-VALOR-NO-NULO    VALUE 'N'.
018630     05  LK-NULL-PCT         PIC 9(03)V99.
018640     05  LK-PASA             PIC X.
018650         88  LK-REGLA-PASA       VALUE 'Y'.
018660         88  LK-REGLA-FALLA      VALUE 'N'.
018670     05  LK-MOTIVO           PIC X(40).
018680     05  FILLER              PIC X(09).
018690
018695*----------- SHARED DECIMAL TEXT PARSER (LOADER SANITY CHECKS) ---
018700 77  WS-PARSE-TEXTO          PIC X(30)      VALUE SPACES.
018800 77  WS-PARSE-LEN            PIC 9(02) COMP VALUE ZERO.
018900 77  WS-PARSE-POS            PIC 9(02) COMP VALUE ZERO.
019000 77  WS-PARSE-OK             PIC X          VALUE 'Y'.
019100 77  WS-PARSE-SIGNO          PIC S9    COMP VALUE +1.
019200 77  WS-PARSE-VIO-PUNTO      PIC X          VALUE 'N'.
019300 77  WS-PARSE-DEC-DIGITOS    PIC 9     COMP VALUE ZERO.
019400 77  WS-PARSE-TIENE-DIGITO   PIC X          VALUE 'N'.
019500 77  WS-PARSE-INT            PIC S9(9) COMP-3 VALUE ZERO.
019600 77  WS-PARSE-FRAC           PIC 9(02) COMP-3 VALUE ZERO.
019700 77  WS-PARSE-VALOR          PIC S9(9)V99 COMP-3 VALUE ZERO.
019800 77  WS-PARSE-CHAR           PIC X          VALUE SPACE.
019900 77  WS-PARSE-DIGITO         PIC 9          VALUE ZERO.
020000
020100*----------- SHARED RIGHT-TRIM HELPER ----------------------------
020200 77  WS-TRIM-TEXTO           PIC X(30)      VALUE SPACES.
020300 77  WS-TRIM-LEN             PIC 9(02) COMP VALUE ZERO.
020400 77  WS-TRIM-POS             PIC 9(02) COMP VALUE ZERO.
020500 77  WS-TRIM-SIGUE           PIC X          VALUE 'Y'.
020600
020700*----------- SHARED LEADING-SPACE COMPACTOR (REPORT TEXT) --------
020800 77  WS-COMPACTAR-EDITADO    PIC X(10)      VALUE SPACES.
020900 77  WS-COMPACTAR-SALIDA     PIC X(10)      VALUE SPACES.
021000 77  WS-COMPACTAR-TAM        PIC 9(02) COMP VALUE ZERO.
021100 77  WS-COMPACTAR-POS        PIC 9(02) COMP VALUE ZERO.
021200 77  WS-COMPACTAR-LARGO      PIC 9(02) COMP VALUE ZERO.
021300 77  WS-COMPACTAR-SIGUE      PIC X          VALUE 'Y'.
021400
021500*----------- REPORT LINE AND FORMATTING WORK AREA ----------------
021600 01  WS-RPT-LINEA            PIC X(132)     VALUE SPACES.
021700 77  WS-RPT-MENSAJE          PIC X(60)      VALUE SPACES.
021800 77  WS-MSG-F-TXT            PIC X(10)      VALUE SPACES.
021900 77  WS-MSG-N-TXT            PIC X(10)      VALUE SPACES.
022100 77  WS-FMT-VALOR            PIC 9(07) COMP VALUE ZERO.
022200 01  WS-FMT-EDIT             PIC Z(06)9     VALUE ZERO.
022300 77  WS-FMT-TEXTO            PIC X(10)      VALUE SPACES.
022400 01  WS-RPT-ROW-NUM          PIC 9(05)      VALUE ZERO.
022500 01  WS-RPT-ROW-TXT REDEFINES WS-RPT-ROW-NUM PIC X(05).
022600
022700*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022800 PROCEDURE DIVISION.
022900
023000 MAIN-PROGRAM-I.
023100
023200     PERFORM 1000-INIT-I THRU 1000-INIT-F.
023300     IF NOT WS-HAY-ABORT
023400         PERFORM 2000-LOAD-RULES-I THRU 2000-LOAD-RULES-F
023500     END-IF.
023600     IF NOT WS-HAY-ABORT
023700         PERFORM 3000-LOAD-DATA-I THRU 3000-LOAD-DATA-F
023800     END-IF.
023900     IF NOT WS-HAY-ABORT
024000         PERFORM 4000-RUN-PIPELINE-I THRU 4000-RUN-PIPELINE-F
024100     END-IF.
024200     PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F.
024300
024400 MAIN-PROGRAM-F.
024500
024600     MOVE WS-RETURN-CODE TO RETURN-CODE.
024700     STOP RUN.
024800
024900*-----------------------------------------------------------------
025000*    INITIALISATION - OPEN ALL FOUR FILES UP FRONT SO 9999-
025100*    TERMINATE-I CAN ALWAYS CLOSE THEM NO MATTER WHERE AN ABORT
025200*    IS RAISED
025300*-----------------------------------------------------------------
025400 1000-INIT-I.
025500
025600     MOVE ZERO TO WS-RETURN-CODE.
025700     MOVE 'N' TO WS-SW-ABORT.
025800     MOVE ZERO TO WS-TOT-REGLAS WS-TOT-DATOS
025900         WS-TOT-RULES-OK WS-TOT-RULES-NO.
026000
026100     OPEN INPUT ENTREGLA.
026200     IF NOT FS-REGLA-OK
026300         DISPLAY 'PGMVLCAF - RULE FILE OPEN FAILED, STATUS '
026400             FS-ENTREGLA
026500         MOVE 1 TO WS-RETURN-CODE
026600         MOVE 'Y' TO WS-SW-ABORT
026700     END-IF.
026800
026900     OPEN INPUT ENTDATOS.
027000     IF NOT FS-DATOS-OK
027100         DISPLAY 'PGMVLCAF - DATA FILE OPEN FAILED, STATUS '
027200             FS-ENTDATOS
027300         MOVE 1 TO WS-RETURN-CODE
027400         MOVE 'Y' TO WS-SW-ABORT
027500     END-IF.
027600
027700     OPEN OUTPUT SALDETAL.
027800     OPEN OUTPUT SALRESUM.
027900
028000 1000-INIT-F. EXIT.
028100
028200*-----------------------------------------------------------------
028300*    RULE FILE LOADER
028400*-----------------------------------------------------------------
028500 2000-LOAD-RULES-I.
028600
028700     MOVE ZERO TO WS-TOT-REGLAS.
028800     MOVE 'N' TO WS-FIN-REGLA.
028900     PERFORM 2100-READ-RULE-I THRU 2100-READ-RULE-F
029000         UNTIL WS-HAY-FIN-REGLA.
029100
029200 2000-LOAD-RULES-F. EXIT.
029300
029400 2100-READ-RULE-I.
029500
029600     READ ENTREGLA
029700         AT END
029800             MOVE 'Y' TO WS-FIN-REGLA
029900         NOT AT END
030000             IF WS-TOT-REGLAS = 100
030100                 DISPLAY 'PGMVLCAF - TOO MANY RULE ENTRIES'
030200                 MOVE 1 TO WS-RETURN-CODE
030250                 PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F
030280                 MOVE WS-RETURN-CODE TO RETURN-CODE
030290                 STOP RUN
030400             END-IF
030500             ADD 1 TO WS-TOT-REGLAS
030600             PERFORM 2200-VALIDATE-RULE-I
030650                 THRU 2200-VALIDATE-RULE-F
030700             MOVE RUL-COLUMN TO TBR-COLUMN(WS-TOT-REGLAS)
030800             MOVE RUL-TYPE   TO TBR-TYPE(WS-TOT-REGLAS)
030900             MOVE RUL-PARM1  TO TBR-PARM1(WS-TOT-REGLAS)
031000             MOVE RUL-PARM2  TO TBR-PARM2(WS-TOT-REGLAS)
031100             MOVE RUL-PARM3  TO TBR-PARM3(WS-TOT-REGLAS)
031200     END-READ.
031300
031400 2100-READ-RULE-F. EXIT.
031500
031600 2200-VALIDATE-RULE-I.
031700
031800     IF RUL-COLUMN = SPACES OR RUL-TYPE = SPACES
031900         PERFORM 2900-ABORT-INVALID-CONFIG-I
032000             THRU 2900-ABORT-INVALID-CONFIG-F
032100     ELSE
032200         EVALUATE RUL-TYPE
032300             WHEN 'RANGE'
032400             WHEN 'NULLCHECK'
032500             WHEN 'PATTERN'
032600             WHEN 'TYPE'
032700                 CONTINUE
032800             WHEN OTHER
032900                 PERFORM 2800-ABORT-UNKNOWN-TYPE-I
033000                     THRU 2800-ABORT-UNKNOWN-TYPE-F
033100         END-EVALUATE
033200     END-IF.
033300
033400     PERFORM 2300-VALIDATE-PARMS-I THRU 2300-VALIDATE-PARMS-F.
033500
033600 2200-VALIDATE-RULE-F. EXIT.
033700
033800 2300-VALIDATE-PARMS-I.
033900
034000     EVALUATE RUL-TYPE
034100         WHEN 'RANGE'
034200             PERFORM 2310-CHECK-RANGO-PARMS-I
034300                 THRU 2310-CHECK-RANGO-PARMS-F
034400         WHEN 'NULLCHECK'
034500             PERFORM 2320-CHECK-NULO-PARMS-I
034600                 THRU 2320-CHECK-NULO-PARMS-F
034700         WHEN 'PATTERN'
034800             PERFORM 2330-CHECK-PATRON-PARMS-I
034900                 THRU 2330-CHECK-PATRON-PARMS-F
035000         WHEN 'TYPE'
035100             PERFORM 2340-CHECK-TIPOVAL-PARMS-I
035200                 THRU 2340-CHECK-TIPOVAL-PARMS-F
035300     END-EVALUATE.
035400
035500 2300-VALIDATE-PARMS-F. EXIT.
035600
035700 2310-CHECK-RANGO-PARMS-I.
035800
035900     IF RUL-PARM1 NOT = SPACES
036000         MOVE RUL-PARM1 TO WS-PARSE-TEXTO
036100         PERFORM 8100-PARSE-DECIMAL-I THRU 8100-PARSE-DECIMAL-F
036200         IF WS-PARSE-OK = 'N'
036300             PERFORM 2900-ABORT-INVALID-CONFIG-I
036400                 THRU 2900-ABORT-INVALID-CONFIG-F
036500         END-IF
036600     END-IF.
036700     IF RUL-PARM2 NOT = SPACES
036800         MOVE RUL-PARM2 TO WS-PARSE-TEXTO
036900         PERFORM 8100-PARSE-DECIMAL-I THRU 8100-PARSE-DECIMAL-F
037000         IF WS-PARSE-OK = 'N'
037100             PERFORM 2900-ABORT-INVALID-CONFIG-I
037200                 THRU 2900-ABORT-INVALID-CONFIG-F
037300         END-IF
037400     END-IF.
037500
037600 2310-CHECK-RANGO-PARMS-F. EXIT.
037700
037800 2320-CHECK-NULO-PARMS-I.
037900
038000     IF RUL-PARM2 NOT = SPACES
038100         MOVE RUL-PARM2 TO WS-PARSE-TEXTO
038200         PERFORM 8100-PARSE-DECIMAL-I THRU 8100-PARSE-DECIMAL-F
038300         IF WS-PARSE-OK = 'N'
038400             PERFORM 2900-ABORT-INVALID-CONFIG-I
038500                 THRU 2900-ABORT-INVALID-CONFIG-F
038600         ELSE
038700             IF WS-PARSE-VALOR < 0 OR WS-PARSE-VALOR > 100
038800                 PERFORM 2900-ABORT-INVALID-CONFIG-I
038900                     THRU 2900-ABORT-INVALID-CONFIG-F
039000             END-IF
039100         END-IF
039200     END-IF.
039300
039400 2320-CHECK-NULO-PARMS-F. EXIT.
039500
039600 2330-CHECK-PATRON-PARMS-I.
039700
039800     EVALUATE RUL-PARM1
039900         WHEN 'ALPHA-LC'
040000         WHEN 'ALPHA'
040100         WHEN 'DIGITS'
040200         WHEN 'EMAIL'
040300             CONTINUE
040400         WHEN OTHER
040500             PERFORM 2900-ABORT-INVALID-CONFIG-I
040600                 THRU 2900-ABORT-INVALID-CONFIG-F
040700     END-EVALUATE.
040800
040900 2330-CHECK-PATRON-PARMS-F. EXIT.
041000
041100 2340-CHECK-TIPOVAL-PARMS-I.
041200
041300     EVALUATE RUL-PARM1
041400         WHEN 'INT'
041500         WHEN 'DEC'
041600         WHEN 'DATE'
041700         WHEN 'BOOL'
041800         WHEN 'STR'
041900             CONTINUE
042000         WHEN OTHER
042100             PERFORM 2900-ABORT-INVALID-CONFIG-I
042200                 THRU 2900-ABORT-INVALID-CONFIG-F
042300     END-EVALUATE.
042400
042500 2340-CHECK-TIPOVAL-PARMS-F. EXIT.
042600
042700 2800-ABORT-UNKNOWN-TYPE-I.
042800
042900     DISPLAY 'PGMVLCAF - UNKNOWN VALIDATOR, RULE ENTRY '
043000         WS-TOT-REGLAS.
043100     MOVE 1 TO WS-RETURN-CODE.
043150     PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F.
043180     MOVE WS-RETURN-CODE TO RETURN-CODE.
043190     STOP RUN.
043300
043400 2800-ABORT-UNKNOWN-TYPE-F. EXIT.
043500
043600 2900-ABORT-INVALID-CONFIG-I.
043700
043800     DISPLAY 'PGMVLCAF - INVALID CONFIG, RULE ENTRY '
043900         WS-TOT-REGLAS.
044000     MOVE 1 TO WS-RETURN-CODE.
044050     PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F.
044080     MOVE WS-RETURN-CODE TO RETURN-CODE.
044090     STOP RUN.
044200
044300 2900-ABORT-INVALID-CONFIG-F. EXIT.
044400
044500*-----------------------------------------------------------------
044600*    DATA FILE LOADER
044700*-----------------------------------------------------------------
044800 3000-LOAD-DATA-I.
044900
045000     MOVE ZERO TO WS-TOT-DATOS.
045100     MOVE 'N' TO WS-FIN-DATOS.
045200     PERFORM 3100-READ-DATO-I THRU 3100-READ-DATO-F
045300         UNTIL WS-HAY-FIN-DATOS.
045400
045500 3000-LOAD-DATA-F. EXIT.
045600
045700 3100-READ-DATO-I.
045800
045900     READ ENTDATOS
046000         AT END
046100             MOVE 'Y' TO WS-FIN-DATOS
046200         NOT AT END
046300             IF WS-TOT-DATOS = 500
046400                 DISPLAY 'PGMVLCAF - TOO MANY DATA RECORDS'
046500                 MOVE 1 TO WS-RETURN-CODE
046550                 PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F
046580                 MOVE WS-RETURN-CODE TO RETURN-CODE
046590                 STOP RUN
046700             END-IF
046800             ADD 1 TO WS-TOT-DATOS
046900             MOVE DAT-ID      TO TBD-ID(WS-TOT-DATOS)
047000             MOVE DAT-NAME    TO TBD-NAME(WS-TOT-DATOS)
047100             MOVE DAT-AGE     TO TBD-AGE(WS-TOT-DATOS)
047200             MOVE DAT-EMAIL   TO TBD-EMAIL(WS-TOT-DATOS)
047300             MOVE DAT-BALANCE TO TBD-BALANCE(WS-TOT-DATOS)
047400             MOVE DAT-ACTIVE  TO TBD-ACTIVE(WS-TOT-DATOS)
047500     END-READ.
047600
047700 3100-READ-DATO-F. EXIT.
047800
047900*-----------------------------------------------------------------
048000*    PIPELINE - ONE PASS PER RULE, IN RULE-FILE ORDER
048100*-----------------------------------------------------------------
048200 4000-RUN-PIPELINE-I.
048300
048400     PERFORM 5000-PRINT-HEADER-I THRU 5000-PRINT-HEADER-F.
048500     MOVE 1 TO WS-IX-REGLA.
048600     PERFORM 4050-RUN-RULE-I THRU 4050-RUN-RULE-F
048700         UNTIL WS-IX-REGLA > WS-TOT-REGLAS.
048800     PERFORM 5800-PRINT-FOOTER-I THRU 5800-PRINT-FOOTER-F.
048900
049000 4000-RUN-PIPELINE-F. EXIT.
049100
049200 4050-RUN-RULE-I.
049300
049400     PERFORM 4100-CHECK-COLUMN-I THRU 4100-CHECK-COLUMN-F.
049500     MOVE WS-TOT-DATOS TO TBR-TOTAL(WS-IX-REGLA).
049600     MOVE ZERO TO TBR-FAILED(WS-IX-REGLA).
049700     MOVE ZERO TO WS-CUENTA-FALLOS.
049800     IF TBR-TYPE(WS-IX-REGLA) = 'NULLCHECK'
049900         PERFORM 4150-COUNT-NULLS-I THRU 4150-COUNT-NULLS-F
050000     END-IF.
050100     MOVE 1 TO WS-IX-DATO.
050200     PERFORM 4200-EXEC-RULE-I THRU 4200-EXEC-RULE-F
050300         UNTIL WS-IX-DATO > WS-TOT-DATOS.
050400     IF TBR-FAILED(WS-IX-REGLA) = 0
050500         MOVE 'Y' TO TBR-PASSED(WS-IX-REGLA)
050600         ADD 1 TO WS-TOT-RULES-OK
050700     ELSE
050800         MOVE 'N' TO TBR-PASSED(WS-IX-REGLA)
050900         ADD 1 TO WS-TOT-RULES-NO
051000     END-IF.
051100     PERFORM 5100-PRINT-RULE-I THRU 5100-PRINT-RULE-F.
051200     ADD 1 TO WS-IX-REGLA.
051300
051400 4050-RUN-RULE-F. EXIT.
051500
051600 4100-CHECK-COLUMN-I.
051700
051800     EVALUATE TBR-COLUMN(WS-IX-REGLA)
051900         WHEN 'ID'
052000         WHEN 'NAME'
052100         WHEN 'AGE'
052200         WHEN 'EMAIL'
052300         WHEN 'BALANCE'
052400         WHEN 'ACTIVE'
052500             CONTINUE
052600         WHEN OTHER
052700             DISPLAY 'PGMVLCAF - UNKNOWN COLUMN, RULE '
052800                 WS-IX-REGLA
052900             MOVE 1 TO WS-RETURN-CODE
052950             PERFORM 9999-TERMINATE-I THRU 9999-TERMINATE-F
052980             MOVE WS-RETURN-CODE TO RETURN-CODE
052990             STOP RUN
053100     END-EVALUATE.
053200
053300 4100-CHECK-COLUMN-F. EXIT.
053400
053500 4110-GET-COLUMN-VALUE-I.
053600
053700     EVALUATE TBR-COLUMN(WS-IX-REGLA)
053800         WHEN 'ID'
053900             MOVE TBD-ID(WS-IX-DATO)      TO WS-COL-VALOR
054000         WHEN 'NAME'
054100             MOVE TBD-NAME(WS-IX-DATO)    TO WS-COL-VALOR
054200         WHEN 'AGE'
054300             MOVE TBD-AGE(WS-IX-DATO)     TO WS-COL-VALOR
054400         WHEN 'EMAIL'
054500             MOVE TBD-EMAIL(WS-IX-DATO)   TO WS-COL-VALOR
054600         WHEN 'BALANCE'
054700             MOVE TBD-BALANCE(WS-IX-DATO) TO WS-COL-VALOR
054800         WHEN 'ACTIVE'
054900             MOVE TBD-ACTIVE(WS-IX-DATO)  TO WS-COL-VALOR
055000     END-EVALUATE.
055100     IF WS-COL-VALOR = SPACES
055200         MOVE 'Y' TO WS-COL-NULO
055300     ELSE
055400         MOVE 'N' TO WS-COL-NULO
055500     END-IF.
055600
055700 4110-GET-COLUMN-VALUE-F. EXIT.
055800
055900*-----------------------------------------------------------------
056000*    NULLCHECK PRE-PASS - THE PERCENT THRESHOLD NEEDS THE WHOLE-
056100*    FILE NULL COUNT BEFORE ANY RECORD CAN BE JUDGED
056200*-----------------------------------------------------------------
056300 4150-COUNT-NULLS-I.
056400
056500     MOVE ZERO TO WS-NULO-CUENTA.
056600     MOVE 1 TO WS-IX-DATO.
056700     PERFORM 4160-COUNT-NULL-REC-I THRU 4160-COUNT-NULL-REC-F
056800         UNTIL WS-IX-DATO > WS-TOT-DATOS.
056900     IF WS-TOT-DATOS = 0
057000         MOVE ZERO TO WS-NULO-PCT
057100     ELSE
057200         COMPUTE WS-NULO-PCT =
057300             (WS-NULO-CUENTA * 100) / WS-TOT-DATOS
057400     END-IF.
057500
057600 4150-COUNT-NULLS-F. EXIT.
057700
057800 4160-COUNT-NULL-REC-I.
057900
058000     PERFORM 4110-GET-COLUMN-VALUE-I THRU 4110-GET-COLUMN-VALUE-F.
058100     IF WS-COL-NULO = 'Y'
058200         ADD 1 TO WS-NULO-CUENTA
058300     END-IF.
058400     ADD 1 TO WS-IX-DATO.
058500
058600 4160-COUNT-NULL-REC-F. EXIT.
058700
058800*-----------------------------------------------------------------
058900*    PER-RECORD RULE EXECUTION - CALLS THE RULE REGISTRY
059000*-----------------------------------------------------------------
059100 4200-EXEC-RULE-I.
059200
059300     PERFORM 4110-GET-COLUMN-VALUE-I THRU 4110-GET-COLUMN-VALUE-F.
059400     MOVE TBR-TYPE(WS-IX-REGLA)  TO LK-TIPO-REGLA.
059500     MOVE TBR-PARM1(WS-IX-REGLA) TO LK-PARM1.
059600     MOVE TBR-PARM2(WS-IX-REGLA) TO LK-PARM2.
059700     MOVE TBR-PARM3(WS-IX-REGLA) TO LK-PARM3.
059800     MOVE WS-COL-VALOR           TO LK-VALOR.
059900     MOVE WS-COL-NULO            TO LK-ES-NULO.
060000     MOVE WS-NULO-PCT            TO LK-NULL-PCT.
060100     MOVE 'Y' TO LK-PASA.
060200     MOVE SPACES TO LK-MOTIVO.
060300
060400     CALL 'PGMVLVAL' USING LK-COMUNICACION.
061000
061100     IF LK-REGLA-FALLA
061200         ADD 1 TO TBR-FAILED(WS-IX-REGLA)
061300         PERFORM 4300-WRITE-DETAIL-I THRU 4300-WRITE-DETAIL-F
061400     END-IF.
061500     ADD 1 TO WS-IX-DATO.
061600
061700 4200-EXEC-RULE-F. EXIT.
061800
061900 4300-WRITE-DETAIL-I.
062000
062100     MOVE WS-IX-REGLA             TO DET-RULE-NO.
062200     MOVE TBR-COLUMN(WS-IX-REGLA) TO DET-COLUMN.
062300     MOVE TBR-TYPE(WS-IX-REGLA)   TO DET-RULE-TYPE.
062400     MOVE WS-IX-DATO              TO DET-ROW.
062500     MOVE WS-COL-VALOR            TO DET-VALUE.
062600     MOVE LK-MOTIVO               TO DET-REASON.
062700     WRITE WS-REG-DETAIL.
062800
062900     IF WS-CUENTA-FALLOS < 500
063000         ADD 1 TO WS-CUENTA-FALLOS
063100         MOVE WS-IX-DATO    TO TBF-ROW(WS-CUENTA-FALLOS)
063200         MOVE WS-COL-VALOR  TO TBF-VALUE(WS-CUENTA-FALLOS)
063300         MOVE LK-MOTIVO     TO TBF-REASON(WS-CUENTA-FALLOS)
063400     END-IF.
063500
063600 4300-WRITE-DETAIL-F. EXIT.
063700
063800*-----------------------------------------------------------------
063900*    VALIDATION RESULTS REPORT
064000*-----------------------------------------------------------------
064100 5000-PRINT-HEADER-I.
064200
064300     MOVE SPACES TO WS-RPT-LINEA.
064400     MOVE 'VALIDATION RESULTS' TO WS-RPT-LINEA(1:19).
064500     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
064600     MOVE SPACES TO WS-RPT-LINEA.
064700     MOVE '==================' TO WS-RPT-LINEA(1:18).
064800     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
064900     MOVE SPACES TO WS-RPT-LINEA.
065000     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
065100
065200 5000-PRINT-HEADER-F. EXIT.
065300
065400 5100-PRINT-RULE-I.
065500
065600     MOVE WS-IX-REGLA TO WS-FMT-VALOR.
065620     PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F.
065650     MOVE SPACES TO WS-RPT-LINEA.
065700     STRING ' ' DELIMITED BY SIZE
065750            WS-FMT-TEXTO DELIMITED BY SPACE
065800            '. VALIDATOR: ' DELIMITED BY SIZE
065900            TBR-TYPE(WS-IX-REGLA) DELIMITED BY SPACE
066000            '        (COLUMN: ' DELIMITED BY SIZE
066100            TBR-COLUMN(WS-IX-REGLA) DELIMITED BY SPACE
066200            ')' DELIMITED BY SIZE
066400         INTO WS-RPT-LINEA.
066500     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
066600
066700     MOVE SPACES TO WS-RPT-LINEA.
066800     IF TBR-PASA(WS-IX-REGLA)
066900         STRING '    STATUS: PASSED' DELIMITED BY SIZE
067000             INTO WS-RPT-LINEA
067100     ELSE
067200         STRING '    STATUS: FAILED' DELIMITED BY SIZE
067300             INTO WS-RPT-LINEA
067400     END-IF.
067500     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
067600
067700     PERFORM 5150-BUILD-MESSAGE-I THRU 5150-BUILD-MESSAGE-F.
067800     MOVE SPACES TO WS-RPT-LINEA.
067900     STRING '    MESSAGE: ' DELIMITED BY SIZE
068000            WS-RPT-MENSAJE DELIMITED BY SPACE
068100         INTO WS-RPT-LINEA.
068200     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
068300
068400     IF TBR-FALLA(WS-IX-REGLA)
068500         MOVE SPACES TO WS-RPT-LINEA
068600         STRING '    FAILED RECORDS:' DELIMITED BY SIZE
068700             INTO WS-RPT-LINEA
068800         WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA
068900         MOVE 1 TO WS-IX-FALLO
069000         PERFORM 5200-PRINT-FALLO-I THRU 5200-PRINT-FALLO-F
069100             UNTIL WS-IX-FALLO > WS-CUENTA-FALLOS
069200     END-IF.
069300
069400     MOVE SPACES TO WS-RPT-LINEA.
069500     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
069600
069700 5100-PRINT-RULE-F. EXIT.
069800
069900 5150-BUILD-MESSAGE-I.
070000
070100     MOVE SPACES TO WS-RPT-MENSAJE.
070200     IF TBR-PASA(WS-IX-REGLA)
070300         MOVE TBR-TOTAL(WS-IX-REGLA) TO WS-FMT-VALOR
070400         PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F
070500         STRING 'ALL ' DELIMITED BY SIZE
070600                WS-FMT-TEXTO DELIMITED BY SPACE
070700                ' RECORDS PASSED' DELIMITED BY SIZE
070800             INTO WS-RPT-MENSAJE
070900     ELSE
071000         MOVE TBR-FAILED(WS-IX-REGLA) TO WS-FMT-VALOR
071100         PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F
071200         MOVE WS-FMT-TEXTO TO WS-MSG-F-TXT
071300         MOVE TBR-TOTAL(WS-IX-REGLA) TO WS-FMT-VALOR
071400         PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F
071500         MOVE WS-FMT-TEXTO TO WS-MSG-N-TXT
071600         STRING WS-MSG-F-TXT DELIMITED BY SPACE
071700                '/' DELIMITED BY SIZE
071800                WS-MSG-N-TXT DELIMITED BY SPACE
071900                ' RECORDS FAILED ' DELIMITED BY SIZE
072000                TBR-TYPE(WS-IX-REGLA) DELIMITED BY SPACE
072100                ' VALIDATION' DELIMITED BY SIZE
072200             INTO WS-RPT-MENSAJE
072300     END-IF.
072400
072500 5150-BUILD-MESSAGE-F. EXIT.
072600
072700 5200-PRINT-FALLO-I.
072800
072900     MOVE TBF-ROW(WS-IX-FALLO) TO WS-RPT-ROW-NUM.
073000     MOVE SPACES TO WS-RPT-LINEA.
073100     STRING '      - ROW ' DELIMITED BY SIZE
073200            WS-RPT-ROW-TXT DELIMITED BY SIZE
073300            ': VALUE=' DELIMITED BY SIZE
073400            TBF-VALUE(WS-IX-FALLO) DELIMITED BY SPACE
073500            '  REASON=' DELIMITED BY SIZE
073600            TBF-REASON(WS-IX-FALLO) DELIMITED BY SPACE
073700         INTO WS-RPT-LINEA.
073800     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
073900     ADD 1 TO WS-IX-FALLO.
074000
074100 5200-PRINT-FALLO-F. EXIT.
074200
074300 5800-PRINT-FOOTER-I.
074400
074500     MOVE SPACES TO WS-RPT-LINEA.
074600     MOVE '==================' TO WS-RPT-LINEA(1:18).
074700     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
074800
074900     MOVE SPACES TO WS-RPT-LINEA.
075000     IF WS-TOT-RULES-NO = 0
075100         STRING 'OVERALL RESULT: PASSED' DELIMITED BY SIZE
075200             INTO WS-RPT-LINEA
075300     ELSE
075400         STRING 'OVERALL RESULT: FAILED' DELIMITED BY SIZE
075500             INTO WS-RPT-LINEA
075600     END-IF.
075700     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
075800
075900     MOVE WS-TOT-RULES-OK TO WS-FMT-VALOR.
076000     PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F.
076100     MOVE WS-FMT-TEXTO TO WS-MSG-F-TXT.
076200     MOVE WS-TOT-REGLAS TO WS-FMT-VALOR.
076300     PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F.
076400     MOVE WS-FMT-TEXTO TO WS-MSG-N-TXT.
076500     MOVE SPACES TO WS-RPT-LINEA.
076600     STRING 'PASSED:  ' DELIMITED BY SIZE
076700            WS-MSG-F-TXT DELIMITED BY SPACE
076800            '/' DELIMITED BY SIZE
076900            WS-MSG-N-TXT DELIMITED BY SPACE
077000            ' VALIDATIONS' DELIMITED BY SIZE
077100         INTO WS-RPT-LINEA.
077200     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
077300
077400     MOVE WS-TOT-RULES-NO TO WS-FMT-VALOR.
077500     PERFORM 5900-FORMAT-NUM-I THRU 5900-FORMAT-NUM-F.
077600     MOVE WS-FMT-TEXTO TO WS-MSG-F-TXT.
077700     MOVE SPACES TO WS-RPT-LINEA.
077800     STRING 'FAILED:  ' DELIMITED BY SIZE
077900            WS-MSG-F-TXT DELIMITED BY SPACE
078000            '/' DELIMITED BY SIZE
078100            WS-MSG-N-TXT DELIMITED BY SPACE
078200            ' VALIDATIONS' DELIMITED BY SIZE
078300         INTO WS-RPT-LINEA.
078400     WRITE FD-LINEA-RESUMEN FROM WS-RPT-LINEA.
078500
078600 5800-PRINT-FOOTER-F. EXIT.
078700
078800*-----------------------------------------------------------------
078900*    SHARED HELPER - LEFT-TRIM A NUMERIC-EDITED COUNT FOR
079000*    EMBEDDING IN REPORT TEXT
079100*-----------------------------------------------------------------
079200 5900-FORMAT-NUM-I.
079300
079400     MOVE WS-FMT-VALOR TO WS-FMT-EDIT.
079500     MOVE WS-FMT-EDIT TO WS-COMPACTAR-EDITADO.
079600     MOVE 7 TO WS-COMPACTAR-TAM.
079700     PERFORM 6000-COMPACTAR-NUM-I THRU 6000-COMPACTAR-NUM-F.
079800     MOVE WS-COMPACTAR-SALIDA TO WS-FMT-TEXTO.
079900
080000 5900-FORMAT-NUM-F. EXIT.
080100
080200 6000-COMPACTAR-NUM-I.
080300
080400     MOVE 1 TO WS-COMPACTAR-POS.
080500     MOVE 'Y' TO WS-COMPACTAR-SIGUE.
080600     PERFORM 6001-COMPACTAR-BUSCAR-I
080650         UNTIL WS-COMPACTAR-SIGUE = 'N'.
080700     COMPUTE WS-COMPACTAR-LARGO =
080800         (WS-COMPACTAR-TAM - WS-COMPACTAR-POS) + 1.
080900     MOVE SPACES TO WS-COMPACTAR-SALIDA.
081000     MOVE WS-COMPACTAR-EDITADO(WS-COMPACTAR-POS:
081050         WS-COMPACTAR-LARGO)
081080         TO WS-COMPACTAR-SALIDA(1:WS-COMPACTAR-LARGO).
081200
081300 6000-COMPACTAR-NUM-F. EXIT.
081400
081500 6001-COMPACTAR-BUSCAR-I.
081600
081700     IF WS-COMPACTAR-POS > WS-COMPACTAR-TAM
081800         MOVE 'N' TO WS-COMPACTAR-SIGUE
081900     ELSE
082000         IF WS-COMPACTAR-EDITADO(WS-COMPACTAR-POS:1) NOT = SPACE
082100             MOVE 'N' TO WS-COMPACTAR-SIGUE
082200         ELSE
082300             ADD 1 TO WS-COMPACTAR-POS
082400         END-IF
082500     END-IF.
082600
082700 6001-COMPACTAR-BUSCAR-F. EXIT.
082800
082900*-----------------------------------------------------------------
083000*    TERMINATION
083100*-----------------------------------------------------------------
083200 9999-TERMINATE-I.
083300
083400     CLOSE ENTREGLA ENTDATOS SALDETAL SALRESUM.
083500
083600 9999-TERMINATE-F. EXIT.
083700
083800*-----------------------------------------------------------------
083900*    SHARED HELPER - PARSE A SIGNED DECIMAL TEXT VALUE (LOADER
084000*    PARAMETER SANITY CHECKS ONLY - NO NUMVAL ON THIS COMPILER)
084100*-----------------------------------------------------------------
084200 8100-PARSE-DECIMAL-I.
084300
084400     MOVE WS-PARSE-TEXTO TO WS-TRIM-TEXTO.
084500     PERFORM 8200-TRIM-LEN-I THRU 8200-TRIM-LEN-F.
084600     MOVE WS-TRIM-LEN TO WS-PARSE-LEN.
084700     MOVE 'Y' TO WS-PARSE-OK.
084800     MOVE ZERO TO WS-PARSE-INT WS-PARSE-FRAC WS-PARSE-DEC-DIGITOS.
084900     MOVE +1 TO WS-PARSE-SIGNO.
085000     MOVE 'N' TO WS-PARSE-VIO-PUNTO.
085100     MOVE 'N' TO WS-PARSE-TIENE-DIGITO.
085200
085300     IF WS-PARSE-LEN = 0
085400         MOVE 'N' TO WS-PARSE-OK
085500     ELSE
085600         MOVE 1 TO WS-PARSE-POS
085700         PERFORM 8101-PARSE-CARACTER-I
085800             UNTIL WS-PARSE-POS > WS-PARSE-LEN
085900                OR WS-PARSE-OK = 'N'
086000         IF WS-PARSE-TIENE-DIGITO = 'N'
086100             MOVE 'N' TO WS-PARSE-OK
086200         END-IF
086300     END-IF.
086400
086500     IF WS-PARSE-OK = 'Y'
086600         COMPUTE WS-PARSE-VALOR =
086650             (WS-PARSE-INT + (WS-PARSE-FRAC / 100))
086700                 * WS-PARSE-SIGNO
086800     ELSE
086900         MOVE ZERO TO WS-PARSE-VALOR
087000     END-IF.
087100
087200 8100-PARSE-DECIMAL-F. EXIT.
087300
087400 8101-PARSE-CARACTER-I.
087500
087600     MOVE WS-TRIM-TEXTO(WS-PARSE-POS:1) TO WS-PARSE-CHAR.
087700     EVALUATE TRUE
087800         WHEN WS-PARSE-POS = 1 AND
087900              (WS-PARSE-CHAR = '+' OR WS-PARSE-CHAR = '-')
088000             IF WS-PARSE-CHAR = '-'
088100                 MOVE -1 TO WS-PARSE-SIGNO
088200             END-IF
088300         WHEN WS-PARSE-CHAR = '.'
088400             IF WS-PARSE-VIO-PUNTO = 'Y'
088500                 MOVE 'N' TO WS-PARSE-OK
088600             ELSE
088700                 MOVE 'Y' TO WS-PARSE-VIO-PUNTO
088800             END-IF
088900         WHEN WS-PARSE-CHAR IS NUMERIC
089000             MOVE 'Y' TO WS-PARSE-TIENE-DIGITO
089100             MOVE WS-PARSE-CHAR TO WS-PARSE-DIGITO
089200             IF WS-PARSE-VIO-PUNTO = 'N'
089300                 COMPUTE WS-PARSE-INT =
089400                     (WS-PARSE-INT * 10) + WS-PARSE-DIGITO
089500             ELSE
089600                 IF WS-PARSE-DEC-DIGITOS < 2
089700                     IF WS-PARSE-DEC-DIGITOS = 0
089800                         COMPUTE WS-PARSE-FRAC =
089900                             WS-PARSE-DIGITO * 10
090000                     ELSE
090100                         ADD WS-PARSE-DIGITO TO WS-PARSE-FRAC
090200                     END-IF
090300                 END-IF
090400                 ADD 1 TO WS-PARSE-DEC-DIGITOS
090500             END-IF
090600         WHEN OTHER
090700             MOVE 'N' TO WS-PARSE-OK
090800     END-EVALUATE.
090900     ADD 1 TO WS-PARSE-POS.
091000
091100 8101-PARSE-CARACTER-F. EXIT.
091200
091300*-----------------------------------------------------------------
091400*    SHARED HELPER - TRAILING-SPACE TRIM LENGTH
091500*-----------------------------------------------------------------
091600 8200-TRIM-LEN-I.
091700
091800     MOVE 30 TO WS-TRIM-POS.
091900     MOVE 'Y' TO WS-TRIM-SIGUE.
092000     PERFORM 8201-TRIM-BUSCAR-I UNTIL WS-TRIM-SIGUE = 'N'.
092100     MOVE WS-TRIM-POS TO WS-TRIM-LEN.
092200
092300 8200-TRIM-LEN-F. EXIT.
092400
092500 8201-TRIM-BUSCAR-I.
092600
092700     IF WS-TRIM-POS = 0
092800         MOVE 'N' TO WS-TRIM-SIGUE
092900     ELSE
093000         IF WS-TRIM-TEXTO(WS-TRIM-POS:1) NOT = SPACE
093100             MOVE 'N' TO WS-TRIM-SIGUE
093200         ELSE
093300             SUBTRACT 1 FROM WS-TRIM-POS
093400         END-IF
093500     END-IF.
093600
093700 8201-TRIM-BUSCAR-F. EXIT.
